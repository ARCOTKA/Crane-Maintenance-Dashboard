000100*THIS PGM IS LIVE AS OF THE NIGHTLY CRANE MAINT CYCLE
000200*THIS PGM IS LIVE AS OF THE NIGHTLY CRANE MAINT CYCLE
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.      CM2000.
000500 AUTHOR.          rdw.
000600 INSTALLATION.    TERMINAL OPERATIONS - BATCH SYSTEMS.
000700 DATE-WRITTEN.    03/21/1989.
000800 DATE-COMPILED.
000900 SECURITY.        COMPANY CONFIDENTIAL - OPERATIONS USE ONLY.
001000*
001100*****************************************************************
001200*                                                               *
001300*   CM2000 -- NIGHTLY MAINTENANCE-PLAN IMPORT FOR THE CRANE     *
001400*   FLEET MASTER.                                               *
001500*                                                               *
001600*   LOADS THE EXISTING WINDOW MASTER (WINMAST) INTO A TABLE,    *
001700*   THEN READS THE FLEET OFFICE'S SUBMITTED PLAN LINES          *
001800*   (PLANIN) ONE AT A TIME, EDITS EACH ONE AND SPLITS THEM      *
001900*   THREE WAYS - VALIDOUT, DUPOUT, ERROUT - PLUS A SKIPPED      *
002000*   COUNT FOR NON-FLEET EQUIPMENT IDS THAT ARE NOT ERRORS.      *
002100*   PRINTS A ONE-PAGE SUMMARY AT THE END.  THIS STEP DOES NOT   *
002200*   POST TO THE MASTER - THAT IS CM3000'S JOB, NEXT STEP.       *
002300*                                                               *
002400*****************************************************************
002500*                   C H A N G E   L O G                         *
002600*****************************************************************
002700*DATE      BY   TKT/REQ   DESCRIPTION                           *
002800*--------  ---  --------  -----------------------------------  *
002900*03/21/89  rdw  INITIAL   INITIAL WRITE FOR GATE SYSTEMS PILOT. * INITIAL 
003000*10/02/89  rdw  CR-0118   SKIPPED NON-FLEET IDS NO LONGER       * CR-0118 
003100*                         COUNTED AS ERRORS PER OPS REQUEST.    * CR-0118 
003200*06/14/90  ces  CR-0193   DUPLICATE CHECK EXTENDED TO CATCH     * CR-0193 
003300*                         TWO IDENTICAL LINES IN THE SAME RUN.  * CR-0193 
003400*11/05/91  rdw  CR-0241   WINDOW TABLE SIZE RAISED 2000 TO 5000 * CR-0241 
003500*                         ENTRIES - GATE 4 ROSTER GREW.         * CR-0241 
003600*07/09/93  ces  CR-0306   CASC PREFIX ADDED FOR THE NEW STRADDLE* CR-0306 
003700*                         CARRIER FLEET.                        * CR-0306 
003800*02/20/96  tmk  CR-0377   SUMMARY NOW READS AUTHWK SO THE       * CR-0377 
003900*                         POSTED LINE CAN WARN WHEN AUTH FAILS. * CR-0377 
004000*08/11/98  tmk  Y2K-0009  RUN-DATE BREAKOUT WIDENED TO 4-DIGIT  * Y2K-0009
004100*                         CENTURY - NO MORE WINDOWING HERE.     * Y2K-0009
004200*01/06/00  tmk  Y2K-0041  CONFIRMED CLEAN THROUGH CENTURY       * Y2K-0041
004300*                         ROLLOVER - NO FURTHER CHANGE NEEDED.  * Y2K-0041
004400*05/22/02  jlb  CR-0460   FLEET ID SUFFIX TEST REWORKED WITH    * CR-0460 
004500*                         TRAILING-SPACE TALLY - SHORT IDS LIKE * CR-0460 
004600*                         SP7 WERE FAILING THE NUMERIC TEST.    * CR-0460 
004700*03/11/04  dwc  CR-0473   SUMMARY HEADER NOW ADVANCES TO A      * CR-0473 
004800*                         FRESH FORM VIA C01 - OPERATOR WAS     * CR-0473 
004900*                         GETTING THE HEADER PRINTED MID-PAGE   * CR-0473 
005000*                         ON THE GATE 2 PRINTER.  WIN-SUB AND   * CR-0473 
005100*                         VALID-SUB MOVED TO 77-LEVEL ITEMS     * CR-0473 
005200*                         WHILE IN HERE.                        * CR-0473 
005300*03/19/04  dwc  CR-0476   AUTHWK SELECTED OPTIONAL - THE CM1000 * CR-0476 
005400*                         BANNER PROMISES THIS STEP CAN RUN     * CR-0476 
005500*                         AHEAD OF OR BEHIND THE AUTH CHECK BUT * CR-0476 
005600*                         THE OPEN WOULD HAVE ABENDED IF THIS   * CR-0476 
005700*                         STEP RAN FIRST.  FILE STATUS TRAP     * CR-0476 
005800*                         ADDED, PARAGRAPH COMMENTS EXPANDED    * CR-0476 
005900*                         THROUGH THE REST OF THE STEP.         * CR-0476 
006000*****************************************************************
006100*
006200 ENVIRONMENT DIVISION.
006300*
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     CONSOLE IS CRT
006700     C01 IS TOP-OF-FORM.
006800*
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT RUNPARM-FILE  ASSIGN TO RUNPARM
007200            ORGANIZATION LINE SEQUENTIAL.
007300*
007400*    AUTHWK IS OPTIONAL - SEE CR-0476.  CM1000'S OWN BANNER
007500*    SAYS THIS STEP MAY RUN AHEAD OF OR BEHIND THE AUTH CHECK,
007600*    SO THE FLAG FILE CM1000 WRITES MAY NOT EXIST YET WHEN THIS
007700*    STEP OPENS IT - THAT HAS TO BE A QUIET "ASSUME AUTH-FAILED
007800*    FOR NOW" RATHER THAN AN ABEND.
007900*
008000     SELECT OPTIONAL AUTHWK-FILE ASSIGN TO AUTHWK
008100            ORGANIZATION LINE SEQUENTIAL
008200            FILE STATUS IS WS-AUTHWK-FILE-STATUS.
008300     SELECT WINMAST-FILE  ASSIGN TO WINMAST
008400            ORGANIZATION LINE SEQUENTIAL.
008500     SELECT PLANIN-FILE   ASSIGN TO PLANIN
008600            ORGANIZATION LINE SEQUENTIAL.
008700     SELECT VALIDOUT-FILE ASSIGN TO VALIDOUT
008800            ORGANIZATION LINE SEQUENTIAL.
008900     SELECT DUPOUT-FILE   ASSIGN TO DUPOUT
009000            ORGANIZATION LINE SEQUENTIAL.
009100     SELECT ERROUT-FILE   ASSIGN TO ERROUT
009200            ORGANIZATION LINE SEQUENTIAL.
009300     SELECT RPTOUT-FILE   ASSIGN TO RPTOUT
009400            ORGANIZATION LINE SEQUENTIAL.
009500*
009600 DATA DIVISION.
009700*
009800 FILE SECTION.
009900*
010000*    RUNPARM CARRIES ONLY THE RUN-DATE CARD FOR THIS STEP - THE
010100*    PASSWORD CARD CM1000 USES OFF THE SAME COPYBOOK DOES NOT
010200*    APPLY HERE, NO AUTHENTICATION HAPPENS IN CM2000.
010300*
010400 FD  RUNPARM-FILE
010500     RECORD CONTAINS 80 CHARACTERS
010600     LABEL RECORDS ARE STANDARD
010700     DATA RECORD IS CMPRM-RECORD.
010800     COPY CMPRM.
010900*
011000 FD  AUTHWK-FILE
011100     RECORD CONTAINS 30 CHARACTERS
011200     LABEL RECORDS ARE STANDARD
011300     DATA RECORD IS CMAUW-RECORD.
011400     COPY CMAUW.
011500*
011600*    WINMAST IS THE STANDING WINDOW MASTER AS OF LAST NIGHT'S
011700*    CM3000 POST - READ-ONLY HERE, LOADED ENTIRE INTO THE TABLE
011800*    AT WS-WIN-TABLE-AREA BELOW BEFORE ANY PLAN LINE IS EDITED.
011900*
012000 FD  WINMAST-FILE
012100     RECORD CONTAINS 114 CHARACTERS
012200     LABEL RECORDS ARE STANDARD
012300     DATA RECORD IS CMWIN-RECORD.
012400     COPY CMWIN.
012500*
012600*    PLANIN IS TONIGHT'S SUBMITTED PLAN FROM THE FLEET OFFICE -
012700*    ONE RECORD PER PROPOSED MAINTENANCE WINDOW, ONE PASS, NO
012800*    SORT.  SAME CMPLN COPYBOOK IS RELABELED THREE WAYS BELOW SO
012900*    EACH OUTPUT SPLIT CARRIES THE SAME LAYOUT UNDER ITS OWN NAME.
013000*
013100 FD  PLANIN-FILE
013200     RECORD CONTAINS 104 CHARACTERS
013300     LABEL RECORDS ARE STANDARD
013400     DATA RECORD IS CMPLN-RECORD.
013500     COPY CMPLN.
013600*
013700 FD  VALIDOUT-FILE
013800     RECORD CONTAINS 104 CHARACTERS
013900     LABEL RECORDS ARE STANDARD
014000     DATA RECORD IS CMVAL-RECORD.
014100     COPY CMPLN REPLACING ==CMPLN-== BY ==CMVAL-==.
014200*
014300 FD  DUPOUT-FILE
014400     RECORD CONTAINS 104 CHARACTERS
014500     LABEL RECORDS ARE STANDARD
014600     DATA RECORD IS CMDUP-RECORD.
014700     COPY CMPLN REPLACING ==CMPLN-== BY ==CMDUP-==.
014800*
014900 FD  ERROUT-FILE
015000     RECORD CONTAINS 144 CHARACTERS
015100     LABEL RECORDS ARE STANDARD
015200     DATA RECORD IS CMERR-RECORD.
015300     COPY CMERR.
015400*
015500*    RPTOUT IS THE ONE-PAGE OPERATOR SUMMARY - PLAIN PRINT FILE,
015600*    NO COPYBOOK, LAID OUT RIGHT HERE SINCE NOTHING ELSE IN THE
015700*    SYSTEM SHARES THIS RECORD SHAPE.
015800*
015900 FD  RPTOUT-FILE
016000     RECORD CONTAINS 80 CHARACTERS
016100     LABEL RECORDS ARE STANDARD
016200     DATA RECORD IS RPT-PRINT-REC.
016300 01  RPT-PRINT-REC                PIC X(80).
016400*
016500 WORKING-STORAGE SECTION.
016600*
016700*    77-LEVEL TABLE SUBSCRIPTS - SEE CR-0473.
016800*
016900 77  WS-WIN-SUB                   PIC 9(5)   COMP VALUE 0.
017000 77  WS-VALID-SUB                 PIC 9(5)   COMP VALUE 0.
017100*
017200*    AUTHWK OPTIONAL-FILE STATUS TRAP - SEE CR-0476.  '05' IS
017300*    THE NORMAL "CM1000 HASN'T WRITTEN IT YET" CASE, ANYTHING
017400*    ELSE NON-ZERO GOES TO THE CONSOLE SO NOBODY HAS TO GUESS
017500*    WHY THE SUMMARY'S POSTED-PREDICTION LINE LOOKS WRONG.
017600*
017700 77  WS-AUTHWK-FILE-STATUS        PIC X(2)   VALUE SPACES.
017800*
017900*    ONE SWITCH PER EOF TEST PLUS THE THREE PER-RECORD EDIT
018000*    FLAGS (SKIP, ERROR, DUP) THAT 3200-EDIT-ONE-RECORD RESETS
018100*    AND INSPECTS FOR EVERY PLAN LINE.
018200*
018300 01  WS-SWITCHES.
018400     05  WS-EOF-WINMAST-SW        PIC X(1)   VALUE 'N'.
018500         88  WS-EOF-WINMAST                  VALUE 'Y'.
018600     05  WS-EOF-PLANIN-SW         PIC X(1)   VALUE 'N'.
018700         88  WS-EOF-PLANIN                   VALUE 'Y'.
018800     05  WS-SKIP-SW               PIC X(1)   VALUE 'N'.
018900     05  WS-ERROR-SW              PIC X(1)   VALUE 'N'.
019000     05  WS-DUP-SW                PIC X(1)   VALUE 'N'.
019100*
019200*    EVERY COUNT ON THE 8000-PRINT-SUMMARY REPORT LIVES HERE -
019300*    WS-READ-COUNT SHOULD ALWAYS EQUAL THE SUM OF SKIP, ERROR,
019400*    DUP AND VALID WHEN THE STEP ENDS CLEAN.
019500*
019600 01  WS-COUNTERS.
019700     05  WS-WIN-COUNT             PIC 9(5)   COMP VALUE 0.
019800     05  WS-VALID-COUNT           PIC 9(5)   COMP VALUE 0.
019900     05  WS-READ-COUNT            PIC 9(5)   COMP VALUE 0.
020000     05  WS-SKIP-COUNT            PIC 9(5)   COMP VALUE 0.
020100     05  WS-ERROR-COUNT           PIC 9(5)   COMP VALUE 0.
020200     05  WS-DUP-COUNT             PIC 9(5)   COMP VALUE 0.
020300     05  WS-POSTED-COUNT          PIC 9(5)   COMP VALUE 0.
020400     05  WS-TRAIL-SPACES          PIC 9(3)   COMP VALUE 0.
020500     05  WS-DIGIT-LEN             PIC S9(3)  COMP VALUE 0.
020600*
020700*    5000-ENTRY CEILING IS THE CR-0241 SIZE - SAME LIMIT ON BOTH
020800*    TABLES SINCE THE FLEET IS ALWAYS SMALLER THAN THAT MANY
020900*    OPEN WINDOWS OR THAT MANY VALID LINES IN ONE NIGHT'S FEED.
021000*
021100 01  WS-WIN-TABLE-AREA.
021200     05  CM-WIN-ENTRY OCCURS 5000 TIMES.
021300         10  CM-WIN-ENTITY-ID     PIC X(10).
021400         10  CM-WIN-FROM-DT       PIC X(12).
021500         10  CM-WIN-TO-DT         PIC X(12).
021600*
021700*    BUILT UP AS VALID LINES ARE WRITTEN SO A LATER LINE IN THE
021800*    SAME RUN CAN BE CHECKED AGAINST AN EARLIER ONE - SEE
021900*    3620-SCAN-VALID.
022000*
022100 01  WS-VALID-TABLE-AREA.
022200     05  CM-VALID-ENTRY OCCURS 5000 TIMES.
022300         10  CM-VALID-ENTITY-ID   PIC X(10).
022400         10  CM-VALID-FROM-DT     PIC X(12).
022500         10  CM-VALID-TO-DT       PIC X(12).
022600*
022700*    THREE REDEFINES OF THE SAME 10-BYTE FIELD, ONE PER FLEET
022800*    PREFIX - ONLY ONE VIEW IS EVER LIVE AT A TIME, PICKED BY
022900*    WHICH PREFIX TEST IN 3300 ABOVE ACTUALLY MATCHED.
023000*
023100 01  WS-FLEET-ID-WORK             PIC X(10)  VALUE SPACES.
023200 01  WS-FLEET-RMG-TEST REDEFINES WS-FLEET-ID-WORK.
023300     05  WS-FLT-RMG-PFX           PIC X(3).
023400     05  WS-FLT-RMG-SFX           PIC X(7).
023500 01  WS-FLEET-SP-TEST  REDEFINES WS-FLEET-ID-WORK.
023600     05  WS-FLT-SP-PFX            PIC X(2).
023700     05  WS-FLT-SP-SFX            PIC X(8).
023800 01  WS-FLEET-CASC-TEST REDEFINES WS-FLEET-ID-WORK.
023900     05  WS-FLT-CASC-PFX          PIC X(4).
024000     05  WS-FLT-CASC-SFX          PIC X(6).
024100*
024200*    SET BY 3500-DERIVE-ENTITY-TYPE, CARRIED PURELY FOR THE
024300*    BUSINESS RULE - NOT WRITTEN TO ANY OUTPUT RECORD AND NOT
024400*    USED BY THE DUPLICATE CHECK, SEE THE P-3 BANNER ABOVE 3500.
024500*
024600 01  WS-ENTITY-TYPE-WORK          PIC X(10)  VALUE SPACES.
024700*
024800*    RUN-DATE NUMERIC/DISPLAY PAIR, Y2K-0009 WIDTH - THE
024900*    REDEFINES SPLITS THE 8-DIGIT CCYYMMDD CARD VALUE INTO
025000*    PIECES THE HEADER BUILD BELOW CAN REARRANGE.
025100*
025200 01  WS-RUN-DATE-WORK             PIC 9(8)   VALUE 0.
025300 01  WS-RUN-DATE-WORK-R REDEFINES WS-RUN-DATE-WORK.
025400     05  WS-RUN-YYYY              PIC 9(4).
025500     05  WS-RUN-MM                PIC 9(2).
025600     05  WS-RUN-DD                PIC 9(2).
025700*
025800*    DISPLAY FORM IS CCYY-MM-DD FOR THE REPORT HEADER ONLY -
025900*    THE REDEFINES LETS 1000-INITIALIZE MOVE EACH PIECE IN
026000*    WITHOUT A SEPARATE STRING STATEMENT.
026100*
026200 01  WS-DISPLAY-DATE              PIC X(10)  VALUE SPACES.
026300 01  WS-DISPLAY-DATE-R REDEFINES WS-DISPLAY-DATE.
026400     05  WS-DISP-YYYY             PIC X(4).
026500     05  WS-DISP-DASH1            PIC X(1).
026600     05  WS-DISP-MM               PIC X(2).
026700     05  WS-DISP-DASH2            PIC X(1).
026800     05  WS-DISP-DD               PIC X(2).
026900*
027000*    THE THREE REPORT-LINE AREAS BELOW ARE MOVED TO RPT-PRINT-REC
027100*    ON EVERY WRITE - THE FD RECORD ITSELF STAYS A FLAT PIC X(80)
027200*    SO ANY OF THE THREE LAYOUTS CAN GO OUT THROUGH IT.
027300*
027400 01  RPT-HEADER-LINE.
027500     05  RPT-HDR-TITLE            PIC X(30)  VALUE
027600         'CRANE MAINTENANCE PLAN IMPORT'.
027700     05  FILLER                   PIC X(12)  VALUE SPACES.
027800     05  RPT-HDR-LABEL            PIC X(10)  VALUE 'RUN DATE: '.
027900     05  RPT-HDR-DATE             PIC X(10)  VALUE SPACES.
028000     05  FILLER                   PIC X(18)  VALUE SPACES.
028100*
028200 01  RPT-DETAIL-LINE.
028300     05  RPT-LABEL                PIC X(21)  VALUE SPACES.
028400     05  RPT-COUNT                PIC ZZZZ9.
028500     05  FILLER                   PIC X(54)  VALUE SPACES.
028600*
028700 01  RPT-WARN-LINE.
028800     05  FILLER                   PIC X(39)  VALUE
028900         'AUTH-FAILED - POSTING SKIPPED THIS RUN'.
029000     05  FILLER                   PIC X(41)  VALUE SPACES.
029100*
029200 PROCEDURE DIVISION.
029300*
029400*    FIVE STEPS, STRICT ORDER - LOAD THE STANDING TABLE, EDIT AND
029500*    SPLIT TONIGHT'S PLAN, PRINT THE SUMMARY, SIGN OFF.  NO LOOP
029600*    AT THIS LEVEL - CM2000 RUNS ONCE PER NIGHT, NOT PER RECORD.
029700*
029800 A010-MAIN-LINE.
029900     DISPLAY SPACES UPON CRT.
030000     DISPLAY '* * * *  B E G I N   C M 2 0 0 0  * * * *'
030100         UPON CRT AT 1401.
030200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
030300     PERFORM 2000-LOAD-WINMAST THRU 2000-EXIT.
030400     PERFORM 3000-PROCESS-PLANS THRU 3000-EXIT.
030500     PERFORM 8000-PRINT-SUMMARY THRU 8000-EXIT.
030600     PERFORM 9999-END-RTN THRU 9999-EXIT.
030700     STOP RUN.
030800*
030900 1000-INITIALIZE.
031000*
031100*    RUNPARM GIVES US THE RUN-DATE CARD FOR THE REPORT HEADER
031200*    ONLY - THIS STEP HAS NO PASSWORD CARD TO PULL FROM IT, THAT
031300*    WORK IS ALL CM1000'S.  AN EMPTY/MISSING RUNPARM JUST MEANS
031400*    A BLANK RUN-DATE ON THE HEADER, NOT A STOPPED STEP.
031500*
031600     OPEN INPUT RUNPARM-FILE.
031700     READ RUNPARM-FILE AT END
031800         MOVE 0 TO CMPRM-RUN-DATE.
031900     CLOSE RUNPARM-FILE.
032000     MOVE CMPRM-RUN-DATE TO WS-RUN-DATE-WORK.
032100     MOVE WS-RUN-YYYY TO WS-DISP-YYYY.
032200     MOVE '-' TO WS-DISP-DASH1 WS-DISP-DASH2.
032300     MOVE WS-RUN-MM TO WS-DISP-MM.
032400     MOVE WS-RUN-DD TO WS-DISP-DD.
032500*
032600*    AUTHWK TELLS 8000-PRINT-SUMMARY WHETHER TO PREDICT A
032700*    POSTED COUNT OR A SKIP WARNING - SEE CR-0377.  SEE CR-0476
032800*    FOR WHY THE FILE IS OPTIONAL: IF CM1000 HAS NOT RUN YET
032900*    THIS CYCLE THE FLAG JUST IS NOT THERE, AND STATUS '05'
033000*    (OPTIONAL FILE NOT FOUND) FALLS IN RIGHT NEXT TO THE
033100*    ALREADY-EXISTING EMPTY-FILE CASE BELOW - BOTH LEAVE
033200*    CMAUW-AUTH-FLAG AT 'N' SO THE SUMMARY ASSUMES AUTH-FAILED
033300*    UNTIL PROVEN OTHERWISE.  ANY OTHER NON-ZERO STATUS IS A
033400*    REAL OPEN PROBLEM AND GOES TO THE CONSOLE.
033500*
033600     OPEN INPUT AUTHWK-FILE.
033700     IF WS-AUTHWK-FILE-STATUS NOT = '00'
033800         AND WS-AUTHWK-FILE-STATUS NOT = '05'
033900         DISPLAY 'AUTHWK OPEN ERROR, STATUS ' UPON CRT AT 1801
034000         DISPLAY WS-AUTHWK-FILE-STATUS UPON CRT AT 1830.
034100     READ AUTHWK-FILE AT END
034200         MOVE 'N' TO CMAUW-AUTH-FLAG.
034300     CLOSE AUTHWK-FILE.
034400*
034500*    PLANIN IS THE FLEET OFFICE'S SUBMITTED PLAN - NOT OPTIONAL,
034600*    AN EMPTY SUBMISSION IS A LEGITIMATE "NOTHING TO IMPORT
034700*    TONIGHT" RUN AND THE EOF TEST IN 2000-LOAD-WINMAST/
034800*    3000-PROCESS-PLANS HANDLES THAT WITHOUT ANY HELP HERE.
034900*    THE THREE OUTPUT SPLITS ARE OPENED NOW SO EVERY RECORD HAS
035000*    SOMEWHERE TO LAND THE FIRST TIME 3000-PROCESS-PLANS ASKS.
035100*
035200     OPEN INPUT PLANIN-FILE.
035300     OPEN OUTPUT VALIDOUT-FILE.
035400     OPEN OUTPUT DUPOUT-FILE.
035500     OPEN OUTPUT ERROUT-FILE.
035600 1000-EXIT.
035700     EXIT.
035800*
035900*    WINMAST IS LOADED ONCE, UP FRONT, SO EVERY PLAN LINE CAN
036000*    BE CHECKED FOR A DUPLICATE AGAINST THE STANDING MASTER -
036100*    SEE CR-0241 FOR THE TABLE SIZE HISTORY.
036200*
036300 2000-LOAD-WINMAST.
036400     OPEN INPUT WINMAST-FILE.
036500     PERFORM 2100-READ-WINMAST-REC THRU 2100-EXIT.
036600     PERFORM 2200-BUILD-WIN-TABLE THRU 2200-EXIT
036700         UNTIL WS-EOF-WINMAST.
036800     CLOSE WINMAST-FILE.
036900 2000-EXIT.
037000     EXIT.
037100*
037200*    READ-WINMAST-REC IS THE PRIMING READ/LOOP-BOTTOM PAIR FOR
037300*    THE TABLE LOAD - ONE PARAGRAPH, CALLED TWICE, SAME AS THE
037400*    PLAN-LINE AND USER-FILE READERS ELSEWHERE IN THIS SHOP'S
037500*    PROGRAMS.
037600*
037700 2100-READ-WINMAST-REC.
037800     READ WINMAST-FILE AT END
037900         SET WS-EOF-WINMAST TO TRUE.
038000 2100-EXIT.
038100     EXIT.
038200*
038300*    ONE TABLE ENTRY PER WINMAST RECORD, SAME THREE FIELDS
038400*    3600-CHECK-DUPLICATE LATER COMPARES AGAINST EVERY PLAN
038500*    LINE - ENTITY TYPE IS NOT CARRIED HERE BECAUSE THE
038600*    DUPLICATE TEST NEVER LOOKS AT IT, ONLY ID/FROM/TO.
038700*
038800 2200-BUILD-WIN-TABLE.
038900     ADD 1 TO WS-WIN-COUNT.
039000     MOVE CMWIN-ENTITY-ID TO CM-WIN-ENTITY-ID (WS-WIN-COUNT).
039100     MOVE CMWIN-FROM-DT   TO CM-WIN-FROM-DT   (WS-WIN-COUNT).
039200     MOVE CMWIN-TO-DT     TO CM-WIN-TO-DT     (WS-WIN-COUNT).
039300     PERFORM 2100-READ-WINMAST-REC THRU 2100-EXIT.
039400 2200-EXIT.
039500     EXIT.
039600*
039700*    MAIN PLAN-LINE LOOP - ONE PASS, ONE RECORD AT A TIME, EDIT
039800*    THEN SPLIT THREE WAYS.  NONE OF THE THREE OUTPUT FILES EVER
039900*    GET MORE THAN ONE WRITE PER INPUT RECORD, SO THE READ COUNT
040000*    AT THE END SHOULD ALWAYS TIE OUT TO VALID+DUP+ERROR+SKIPPED.
040100*
040200 3000-PROCESS-PLANS.
040300     PERFORM 3100-READ-PLAN-REC THRU 3100-EXIT.
040400     PERFORM 3200-EDIT-ONE-RECORD THRU 3200-EXIT
040500         UNTIL WS-EOF-PLANIN.
040600     CLOSE PLANIN-FILE.
040700     CLOSE VALIDOUT-FILE.
040800     CLOSE DUPOUT-FILE.
040900     CLOSE ERROUT-FILE.
041000 3000-EXIT.
041100     EXIT.
041200*
041300*    PLAN-LINE READER - SAME PRIMING READ/LOOP-BOTTOM SHAPE AS
041400*    EVERY OTHER READER PARAGRAPH IN THIS PROGRAM.
041500*
041600 3100-READ-PLAN-REC.
041700     READ PLANIN-FILE AT END
041800         SET WS-EOF-PLANIN TO TRUE.
041900 3100-EXIT.
042000     EXIT.
042100*
042200*    RULES APPLY IN ORDER - FLEET ID, THEN DATES, THEN DUP
042300*    CHECK - SEE THE BUSINESS RULE NOTES IN THE 3300/3400/3600
042400*    PARAGRAPHS BELOW.
042500*
042600 3200-EDIT-ONE-RECORD.
042700     ADD 1 TO WS-READ-COUNT.
042800     PERFORM 3300-CHECK-FLEET-ID THRU 3300-EXIT.
042900     IF WS-SKIP-SW = 'Y'
043000         ADD 1 TO WS-SKIP-COUNT
043100     ELSE
043200         MOVE 'N' TO WS-ERROR-SW
043300         PERFORM 3400-CHECK-DATETIMES THRU 3400-EXIT
043400         IF WS-ERROR-SW = 'Y'
043500             PERFORM 3800-WRITE-ERROR THRU 3800-EXIT
043600         ELSE
043700             PERFORM 3500-DERIVE-ENTITY-TYPE THRU 3500-EXIT
043800             MOVE 'N' TO WS-DUP-SW
043900             PERFORM 3600-CHECK-DUPLICATE THRU 3600-EXIT
044000             IF WS-DUP-SW = 'Y'
044100                 PERFORM 3700-WRITE-DUPLICATE THRU 3700-EXIT
044200             ELSE
044300                 PERFORM 3900-WRITE-VALID THRU 3900-EXIT.
044400     PERFORM 3100-READ-PLAN-REC THRU 3100-EXIT.
044500 3200-EXIT.
044600     EXIT.
044700*
044800*    P-1 - FLEET ID MUST START RMG, SP OR CASC FOLLOWED BY
044900*    DIGITS.  ANYTHING ELSE IS SKIPPED, NOT AN ERROR.
045000*
045100 3300-CHECK-FLEET-ID.
045200     MOVE 'Y' TO WS-SKIP-SW.
045300     MOVE CMPLN-FLEET-ID TO WS-FLEET-ID-WORK.
045400     IF WS-FLT-RMG-PFX = 'RMG'
045500         PERFORM 3310-TEST-RMG-SUFFIX THRU 3310-EXIT.
045600     IF WS-SKIP-SW = 'Y' AND WS-FLT-SP-PFX = 'SP'
045700         PERFORM 3320-TEST-SP-SUFFIX THRU 3320-EXIT.
045800     IF WS-SKIP-SW = 'Y' AND WS-FLT-CASC-PFX = 'CASC'
045900         PERFORM 3330-TEST-CASC-SUFFIX THRU 3330-EXIT.
046000 3300-EXIT.
046100     EXIT.
046200*
046300*    RMG PREFIX TAKES A 7-DIGIT SUFFIX - TRAILING SPACES ARE
046400*    COUNTED OFF FIRST SO A SHORT FLEET ID (LESS THAN 7 DIGITS
046500*    AFTER RMG) DOES NOT GET JUDGED ON BLANKS AS IF THEY WERE
046600*    ZEROES.
046700*
046800 3310-TEST-RMG-SUFFIX.
046900     MOVE 0 TO WS-TRAIL-SPACES.
047000     INSPECT WS-FLT-RMG-SFX TALLYING WS-TRAIL-SPACES
047100         FOR TRAILING SPACE.
047200     COMPUTE WS-DIGIT-LEN = 7 - WS-TRAIL-SPACES.
047300     IF WS-DIGIT-LEN > 0
047400         IF WS-FLT-RMG-SFX (1:WS-DIGIT-LEN) NUMERIC
047500             MOVE 'N' TO WS-SKIP-SW.
047600 3310-EXIT.
047700     EXIT.
047800*
047900*    SAME IDEA AS 3310 ABOVE BUT SP CARRIES AN 8-DIGIT SUFFIX
048000*    INSTEAD OF 7 - THE TWO PREFIXES WERE NEVER THE SAME WIDTH
048100*    ON THE ROSTER FEED, SO THE TEST ISN'T EITHER.
048200*
048300 3320-TEST-SP-SUFFIX.
048400     MOVE 0 TO WS-TRAIL-SPACES.
048500     INSPECT WS-FLT-SP-SFX TALLYING WS-TRAIL-SPACES
048600         FOR TRAILING SPACE.
048700     COMPUTE WS-DIGIT-LEN = 8 - WS-TRAIL-SPACES.
048800     IF WS-DIGIT-LEN > 0
048900         IF WS-FLT-SP-SFX (1:WS-DIGIT-LEN) NUMERIC
049000             MOVE 'N' TO WS-SKIP-SW.
049100 3320-EXIT.
049200     EXIT.
049300*
049400*    CASC IS THE SHORT ONE - 6-DIGIT SUFFIX.  THIRD AND LAST OF
049500*    THE PREFIX TESTS CALLED FROM 3300 ABOVE - IF NONE OF THE
049600*    THREE CLEAR WS-SKIP-SW, THE RECORD STAYS SKIPPED.
049700*
049800 3330-TEST-CASC-SUFFIX.
049900     MOVE 0 TO WS-TRAIL-SPACES.
050000     INSPECT WS-FLT-CASC-SFX TALLYING WS-TRAIL-SPACES
050100         FOR TRAILING SPACE.
050200     COMPUTE WS-DIGIT-LEN = 6 - WS-TRAIL-SPACES.
050300     IF WS-DIGIT-LEN > 0
050400         IF WS-FLT-CASC-SFX (1:WS-DIGIT-LEN) NUMERIC
050500             MOVE 'N' TO WS-SKIP-SW.
050600 3330-EXIT.
050700     EXIT.
050800*
050900*    P-2 - BOTH DATETIMES MUST BE 12 NUMERIC DIGITS WITH A
051000*    VALID MONTH/DAY/HOUR/MINUTE.  EITHER ONE BAD MAKES THE
051100*    WHOLE RECORD AN ERROR.
051200*
051300 3400-CHECK-DATETIMES.
051400     PERFORM 3410-VALIDATE-START-DT THRU 3410-EXIT.
051500     PERFORM 3420-VALIDATE-END-DT THRU 3420-EXIT.
051600 3400-EXIT.
051700     EXIT.
051800*
051900*    START DATETIME EDIT - NUMERIC FIRST, THEN MONTH/DAY/HOUR/
052000*    MINUTE RANGE CHECKS IN THAT ORDER.  NO CALENDAR CHECK FOR
052100*    SHORT MONTHS OR LEAP YEAR - A 31ST OF FEBRUARY PASSES THIS
052200*    EDIT, SAME AS IT ALWAYS HAS ON THIS FEED.
052300*
052400 3410-VALIDATE-START-DT.
052500     IF CMPLN-START-DT NOT NUMERIC
052600         MOVE 'Y' TO WS-ERROR-SW
052700     ELSE
052800     IF CMPLN-START-MM < '01' OR CMPLN-START-MM > '12'
052900         MOVE 'Y' TO WS-ERROR-SW
053000     ELSE
053100     IF CMPLN-START-DD < '01' OR CMPLN-START-DD > '31'
053200         MOVE 'Y' TO WS-ERROR-SW
053300     ELSE
053400     IF CMPLN-START-HH > '23'
053500         MOVE 'Y' TO WS-ERROR-SW
053600     ELSE
053700     IF CMPLN-START-MI > '59'
053800         MOVE 'Y' TO WS-ERROR-SW.
053900 3410-EXIT.
054000     EXIT.
054100*
054200*    END DATETIME EDIT - MIRRORS 3410 ABOVE FIELD FOR FIELD.
054300*    3400-CHECK-DATETIMES CALLS BOTH UNCONDITIONALLY SO A BAD
054400*    START DATE DOESN'T HIDE A BAD END DATE FROM THE OPERATOR.
054500*
054600 3420-VALIDATE-END-DT.
054700     IF CMPLN-END-DT NOT NUMERIC
054800         MOVE 'Y' TO WS-ERROR-SW
054900     ELSE
055000     IF CMPLN-END-MM < '01' OR CMPLN-END-MM > '12'
055100         MOVE 'Y' TO WS-ERROR-SW
055200     ELSE
055300     IF CMPLN-END-DD < '01' OR CMPLN-END-DD > '31'
055400         MOVE 'Y' TO WS-ERROR-SW
055500     ELSE
055600     IF CMPLN-END-HH > '23'
055700         MOVE 'Y' TO WS-ERROR-SW
055800     ELSE
055900     IF CMPLN-END-MI > '59'
056000         MOVE 'Y' TO WS-ERROR-SW.
056100 3420-EXIT.
056200     EXIT.
056300*
056400*    P-3 - SP MEANS SPREADER, RMG AND CASC MEAN CRANE.
056500*
056600 3500-DERIVE-ENTITY-TYPE.
056700     IF WS-FLT-SP-PFX = 'SP'
056800         MOVE 'spreader' TO WS-ENTITY-TYPE-WORK
056900     ELSE
057000         MOVE 'crane' TO WS-ENTITY-TYPE-WORK.
057100 3500-EXIT.
057200     EXIT.
057300*
057400*    P-4/P-6 - DUPLICATE IF SOME EXISTING WINDOW OR AN EARLIER
057500*    VALID LINE THIS RUN MATCHES ON ENTITY ID + START + END.
057600*
057700 3600-CHECK-DUPLICATE.
057800     MOVE 1 TO WS-WIN-SUB.
057900     PERFORM 3610-SCAN-WINMAST THRU 3610-EXIT
058000         UNTIL WS-WIN-SUB > WS-WIN-COUNT OR WS-DUP-SW = 'Y'.
058100     IF WS-DUP-SW = 'N'
058200         MOVE 1 TO WS-VALID-SUB
058300         PERFORM 3620-SCAN-VALID THRU 3620-EXIT
058400             UNTIL WS-VALID-SUB > WS-VALID-COUNT
058500                 OR WS-DUP-SW = 'Y'.
058600 3600-EXIT.
058700     EXIT.
058800*
058900*    ONE TABLE ENTRY PER CALL, DRIVEN BY WS-WIN-SUB FROM 3600
059000*    ABOVE - A HIT SETS THE SWITCH AND LEAVES THE SUBSCRIPT
059100*    ALONE SO THE PERFORM ... UNTIL STOPS ON THE MATCH.
059200*
059300 3610-SCAN-WINMAST.
059400     IF CM-WIN-ENTITY-ID (WS-WIN-SUB) = CMPLN-FLEET-ID
059500         AND CM-WIN-FROM-DT (WS-WIN-SUB) = CMPLN-START-DT
059600         AND CM-WIN-TO-DT (WS-WIN-SUB) = CMPLN-END-DT
059700             MOVE 'Y' TO WS-DUP-SW
059800     ELSE
059900         ADD 1 TO WS-WIN-SUB.
060000 3610-EXIT.
060100     EXIT.
060200*
060300*    SAME SCAN AS 3610 ABOVE BUT AGAINST THIS RUN'S OWN VALID
060400*    TABLE - CATCHES TWO LINES IN THE SAME PLANIN FEED THAT
060500*    OVERLAP EACH OTHER, NOT JUST AGAINST YESTERDAY'S WINMAST.
060600*
060700 3620-SCAN-VALID.
060800     IF CM-VALID-ENTITY-ID (WS-VALID-SUB) = CMPLN-FLEET-ID
060900         AND CM-VALID-FROM-DT (WS-VALID-SUB) = CMPLN-START-DT
061000         AND CM-VALID-TO-DT (WS-VALID-SUB) = CMPLN-END-DT
061100             MOVE 'Y' TO WS-DUP-SW
061200     ELSE
061300         ADD 1 TO WS-VALID-SUB.
061400 3620-EXIT.
061500     EXIT.
061600*
061700*    DUPLICATE OUTPUT IS THE RAW PLANIN RECORD, UNCHANGED - IT'S
061800*    A SET-ASIDE BIN, NOT A CORRECTED FEED, SO WHOEVER REVIEWS
061900*    CMDUP CAN COMPARE IT BYTE FOR BYTE AGAINST THE SOURCE FILE.
062000*
062100 3700-WRITE-DUPLICATE.
062200     ADD 1 TO WS-DUP-COUNT.
062300     MOVE CMPLN-RECORD TO CMDUP-RECORD.
062400     WRITE CMDUP-RECORD.
062500 3700-EXIT.
062600     EXIT.
062700*
062800*    ERROR MESSAGE TEXT IS FIXED - THIS PROGRAM ONLY EVER ROUTES
062900*    A RECORD HERE FOR ONE REASON (BAD START/END DATETIME), SO
063000*    THE LITERAL DOES NOT NEED TO VARY BY CONDITION THE WAY A
063100*    MULTI-CAUSE ERROR FILE WOULD.
063200*
063300 3800-WRITE-ERROR.
063400     ADD 1 TO WS-ERROR-COUNT.
063500     MOVE CMPLN-RECORD TO CMERR-RECORD.
063600     MOVE 'missing start/end datetimes' TO CMERR-MESSAGE.
063700     WRITE CMERR-RECORD.
063800 3800-EXIT.
063900     EXIT.
064000*
064100*    VALID OUTPUT DOES DOUBLE DUTY - IT WRITES CMVAL FOR CM3000
064200*    TO POST LATER AND IT ALSO APPENDS TO THE IN-MEMORY VALID
064300*    TABLE 3620 ABOVE SCANS, SO A DUPLICATE CHECK LATER IN THE
064400*    SAME RUN SEES EVERY VALID LINE WRITTEN SO FAR THIS RUN.
064500*
064600 3900-WRITE-VALID.
064700     ADD 1 TO WS-VALID-COUNT.
064800     MOVE CMPLN-FLEET-ID TO CM-VALID-ENTITY-ID (WS-VALID-COUNT).
064900     MOVE CMPLN-START-DT TO CM-VALID-FROM-DT   (WS-VALID-COUNT).
065000     MOVE CMPLN-END-DT   TO CM-VALID-TO-DT     (WS-VALID-COUNT).
065100     MOVE CMPLN-RECORD TO CMVAL-RECORD.
065200     WRITE CMVAL-RECORD.
065300 3900-EXIT.
065400     EXIT.
065500*
065600*    POSTED IS PREDICTED HERE, NOT COUNTED - CM3000 DOES THE
065700*    ACTUAL POST.  WHEN AUTH FAILED, CM3000 SKIPS ENTIRELY SO
065800*    POSTED IS ALWAYS ZERO - SEE CR-0377.
065900*
066000 8000-PRINT-SUMMARY.
066100*    HEADER CARRIES THE RUN DATE ONLY - NO PAGE NUMBER, NO
066200*    COMPANY NAME LINE.  THIS IS A ONE-PAGE OPERATOR REPORT,
066300*    NOT A DISTRIBUTION REPORT, SO IT STAYS PLAIN.
066400     OPEN OUTPUT RPTOUT-FILE.
066500     MOVE WS-DISPLAY-DATE TO RPT-HDR-DATE.
066600     WRITE RPT-PRINT-REC FROM RPT-HEADER-LINE
066700         AFTER ADVANCING C01.
066800     MOVE SPACES TO RPT-DETAIL-LINE.
066900     MOVE 'RECORDS READ:' TO RPT-LABEL.
067000     MOVE WS-READ-COUNT TO RPT-COUNT.
067100     WRITE RPT-PRINT-REC FROM RPT-DETAIL-LINE
067200         AFTER ADVANCING 2 LINES.
067300     MOVE SPACES TO RPT-DETAIL-LINE.
067400     MOVE 'SKIPPED (NON-FLEET):' TO RPT-LABEL.
067500     MOVE WS-SKIP-COUNT TO RPT-COUNT.
067600     WRITE RPT-PRINT-REC FROM RPT-DETAIL-LINE
067700         AFTER ADVANCING 1 LINE.
067800     MOVE SPACES TO RPT-DETAIL-LINE.
067900     MOVE 'ERRORS:' TO RPT-LABEL.
068000     MOVE WS-ERROR-COUNT TO RPT-COUNT.
068100     WRITE RPT-PRINT-REC FROM RPT-DETAIL-LINE
068200         AFTER ADVANCING 1 LINE.
068300     MOVE SPACES TO RPT-DETAIL-LINE.
068400     MOVE 'DUPLICATES:' TO RPT-LABEL.
068500     MOVE WS-DUP-COUNT TO RPT-COUNT.
068600     WRITE RPT-PRINT-REC FROM RPT-DETAIL-LINE
068700         AFTER ADVANCING 1 LINE.
068800     MOVE SPACES TO RPT-DETAIL-LINE.
068900     MOVE 'VALID:' TO RPT-LABEL.
069000     MOVE WS-VALID-COUNT TO RPT-COUNT.
069100     WRITE RPT-PRINT-REC FROM RPT-DETAIL-LINE
069200         AFTER ADVANCING 1 LINE.
069300*    POSTED LINE IS A PREDICTION, NOT A FACT - SEE THE BANNER
069400*    ABOVE 3900-WRITE-VALID.  IT WILL MATCH WHAT CM3000 ACTUALLY
069500*    POSTS UNLESS SOMETHING CHANGES BETWEEN NOW AND THAT STEP.
069600     IF CMAUW-AUTH-OK
069700         MOVE WS-VALID-COUNT TO WS-POSTED-COUNT
069800     ELSE
069900         MOVE 0 TO WS-POSTED-COUNT.
070000     MOVE SPACES TO RPT-DETAIL-LINE.
070100     MOVE 'POSTED:' TO RPT-LABEL.
070200     MOVE WS-POSTED-COUNT TO RPT-COUNT.
070300     WRITE RPT-PRINT-REC FROM RPT-DETAIL-LINE
070400         AFTER ADVANCING 1 LINE.
070500*    WARNING LINE ONLY PRINTS WHEN AUTH FAILED - AN OPERATOR
070600*    SCANNING A CLEAN RUN SHOULD NEVER SEE IT AT ALL.
070700     IF CMAUW-AUTH-FAILED
070800         WRITE RPT-PRINT-REC FROM RPT-WARN-LINE
070900             AFTER ADVANCING 1 LINE.
071000     CLOSE RPTOUT-FILE.
071100 8000-EXIT.
071200     EXIT.
071300*
071400*    CONSOLE SIGN-OFF - READ AND VALID COUNTS ONLY, SAME TWO
071500*    NUMBERS THE OPERATOR CAN ALSO FIND IN MORE DETAIL ON THE
071600*    8000-PRINT-SUMMARY REPORT ABOVE.
071700*
071800 9999-END-RTN.
071900     DISPLAY 'CM2000 COMPLETE - READ ' UPON CRT AT 2301.
072000     DISPLAY WS-READ-COUNT UPON CRT AT 2324.
072100     DISPLAY 'VALID ' UPON CRT AT 2401.
072200     DISPLAY WS-VALID-COUNT UPON CRT AT 2407.
072300 9999-EXIT.
072400     EXIT.
