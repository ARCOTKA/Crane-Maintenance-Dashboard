000100****************************************************************
000200*  CMUSR-RECORD                                                *
000300*  OPERATOR / ADMINISTRATOR SIGN-ON MASTER - USERS FILE        *
000400*  50 BYTES, FIXED, LINE SEQUENTIAL.  LOADED INTO THE          *
000500*  CM-USER-TABLE WORKING-STORAGE TABLE BY CM1000 FOR THE       *
000600*  NIGHTLY PASSWORD CHECK AHEAD OF THE WINDOW POST STEP.       *
000700*                                                              *
000800*  RECORD IS FULL - NO EXPANSION ROOM, WIDTH FIXED BY FILE     *
000900*  LAYOUT.                                                     *
001000****************************************************************
001100 01  CMUSR-RECORD.
001200     05  CMUSR-USERNAME           PIC X(20).
001300     05  CMUSR-PASSWORD           PIC X(20).
001400     05  CMUSR-ROLE               PIC X(10).
