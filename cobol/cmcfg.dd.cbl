000100****************************************************************
000200*  CMCFG-RECORD                                                *
000300*  SERVICE CONFIGURATION RECORD - SVCCONF FILE                 *
000400*  73 BYTES, FIXED, LINE SEQUENTIAL.  ONE RECORD PER           *
000500*  MAINTENANCE TASK TYPE, LOADED INTO THE CM-CONFIG-TABLE      *
000600*  WORKING-STORAGE TABLE AT THE START OF THE PREDICTION STEP.  *
000700*                                                              *
000800*  RECORD IS FULL - NO EXPANSION ROOM, WIDTH FIXED BY FILE     *
000900*  LAYOUT.                                                     *
001000****************************************************************
001100 01  CMCFG-RECORD.
001200     05  CMCFG-TASK-ID            PIC X(20).
001300     05  CMCFG-ACTION             PIC X(30).
001400     05  CMCFG-CATEGORY           PIC X(15).
001500     05  CMCFG-INTERVAL-DAYS      PIC 9(5).
001600     05  CMCFG-DURATION-HRS       PIC 9(3).
