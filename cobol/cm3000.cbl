000100*THIS PGM IS LIVE AS OF THE NIGHTLY CRANE MAINT CYCLE
000200*THIS PGM IS LIVE AS OF THE NIGHTLY CRANE MAINT CYCLE
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.      CM3000.
000500 AUTHOR.          ces.
000600 INSTALLATION.    TERMINAL OPERATIONS - BATCH SYSTEMS.
000700 DATE-WRITTEN.    04/02/1989.
000800 DATE-COMPILED.
000900 SECURITY.        COMPANY CONFIDENTIAL - OPERATIONS USE ONLY.
001000*
001100*****************************************************************
001200*                                                               *
001300*   CM3000 -- WINDOW MASTER POST FOR THE NIGHTLY CRANE          *
001400*   MAINTENANCE CYCLE.                                          *
001500*                                                               *
001600*   READS THE AUTHWK FLAG LEFT BY CM1000.  WHEN AUTH-OK, READS  *
001700*   EVERY RECORD CM2000 CLASSIFIED VALID (VALIDOUT) AND POSTS   *
001800*   ONE WINDOW MASTER RECORD (WINOUT) FOR EACH, RE-DERIVING     *
001900*   THE ENTITY TYPE FROM THE FLEET ID ALONG THE WAY.  WHEN      *
002000*   AUTH-FAILED THIS STEP DOES NOT OPEN VALIDOUT AT ALL - NO    *
002100*   WINDOWS ARE POSTED AND AN OPERATOR WARNING IS ISSUED.       *
002200*                                                               *
002300*****************************************************************
002400*                   C H A N G E   L O G                         *
002500*****************************************************************
002600*DATE      BY   TKT/REQ   DESCRIPTION                           *
002700*--------  ---  --------  -----------------------------------  *
002800*04/02/89  ces  INITIAL   INITIAL WRITE FOR GATE SYSTEMS PILOT. * INITIAL 
002900*10/02/89  rdw  CR-0118   ENTITY TYPE RE-DERIVED HERE RATHER    * CR-0118 
003000*                         THAN CARRIED FROM VALIDOUT - PLAN     * CR-0118 
003100*                         RECORD HAS NO ENTITY TYPE FIELD.      * CR-0118 
003200*04/18/90  ces  CR-0189   SKIP-WITH-WARNING MESSAGE ADDED WHEN  * CR-0189 
003300*                         AUTHWK COMES BACK AUTH-FAILED.        * CR-0189 
003400*07/09/93  ces  CR-0306   CASC PREFIX HANDLING CONFIRMED -      * CR-0306 
003500*                         FALLS THROUGH TO CRANE LIKE RMG.      * CR-0306 
003600*08/11/98  tmk  Y2K-0009  REVIEWED FOR CENTURY IMPACT - NONE,   * Y2K-0009
003700*                         THIS STEP CARRIES DATES AS TEXT.      * Y2K-0009
003800*01/06/00  tmk  Y2K-0041  CONFIRMED CLEAN THROUGH CENTURY       * Y2K-0041
003900*                         ROLLOVER - NO FURTHER CHANGE NEEDED.  * Y2K-0041
004000*05/22/02  jlb  CR-0461   POSTED COUNT NOW DISPLAYED ON THE     * CR-0461 
004100*                         OPERATOR CONSOLE AT END OF STEP.      * CR-0461 
004200*03/11/04  dwc  CR-0472   ENTITY TYPE NOW TESTS RMG AND CASC    * CR-0472 
004300*                         PREFIXES EXPLICITLY INSTEAD OF        * CR-0472 
004400*                         FALLING THROUGH TO CRANE BY DEFAULT - * CR-0472 
004500*                         MATCHES CM2000'S TABLE.  POSTED-COUNT * CR-0472 
004600*                         MOVED TO A 77-LEVEL ITEM WHILE IN     * CR-0472 
004700*                         HERE.                                 * CR-0472 
004800*03/19/04  dwc  CR-0477   AUTHWK SELECTED OPTIONAL - SAME GAP   * CR-0477 
004900*                         AS CM2000'S CR-0476, THIS STEP WOULD  * CR-0477 
005000*                         ABEND ON OPEN IF IT EVER RAN BEFORE   * CR-0477 
005100*                         CM1000 WROTE THE FLAG.  FILE STATUS   * CR-0477 
005200*                         TRAP ADDED.                           * CR-0477 
005300*****************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     CONSOLE IS CRT.
006000*
006100*    NO PRINT FILE IN THIS STEP - C01/TOP-OF-FORM DROPPED, SEE
006200*    CR-0472.  CM2000 AND CM4000 CARRY THE REPORT AND THE
006300*    TOP-OF-FORM MNEMONIC.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*
006800*    AUTHWK IS OPTIONAL - SEE CR-0477.  THIS STEP HAS ALWAYS
006900*    TREATED A MISSING AUTHWK AS AUTH-FAILED VIA THE READ-AT-END
007000*    BELOW, BUT UNTIL NOW A FILE THAT WAS NOT THERE AT ALL WOULD
007100*    HAVE FAILED THE OPEN BEFORE THE READ EVER GOT A CHANCE TO
007200*    SAY SO.
007300*
007400     SELECT OPTIONAL AUTHWK-FILE ASSIGN TO AUTHWK
007500            ORGANIZATION LINE SEQUENTIAL
007600            FILE STATUS IS WS-AUTHWK-FILE-STATUS.
007700     SELECT VALIDOUT-FILE ASSIGN TO VALIDOUT
007800            ORGANIZATION LINE SEQUENTIAL.
007900     SELECT WINOUT-FILE   ASSIGN TO WINOUT
008000            ORGANIZATION LINE SEQUENTIAL.
008100*
008200 DATA DIVISION.
008300*
008400 FILE SECTION.
008500*
008600 FD  AUTHWK-FILE
008700     RECORD CONTAINS 30 CHARACTERS
008800     LABEL RECORDS ARE STANDARD
008900     DATA RECORD IS CMAUW-RECORD.
009000     COPY CMAUW.
009100*
009200 FD  VALIDOUT-FILE
009300     RECORD CONTAINS 104 CHARACTERS
009400     LABEL RECORDS ARE STANDARD
009500     DATA RECORD IS CMPLN-RECORD.
009600     COPY CMPLN.
009700*
009800 FD  WINOUT-FILE
009900     RECORD CONTAINS 114 CHARACTERS
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS CMWIN-RECORD.
010200     COPY CMWIN.
010300*
010400 WORKING-STORAGE SECTION.
010500*
010600*    77-LEVEL POSTED COUNT - SEE CR-0472.
010700*
010800 77  WS-POSTED-COUNT              PIC 9(5)   COMP VALUE 0.
010900*
011000*    AUTHWK OPTIONAL-FILE STATUS TRAP - SEE CR-0477.  '05' IS
011100*    THE EXPECTED "CM1000 HAS NOT RUN YET" CASE, ANYTHING ELSE
011200*    NON-ZERO GOES TO THE CONSOLE SO A BAD OPEN DOES NOT GET
011300*    MISTAKEN FOR A SIMPLE AUTH-FAILED.
011400*
011500 77  WS-AUTHWK-FILE-STATUS        PIC X(2)   VALUE SPACES.
011600*
011700 01  WS-SWITCHES.
011800     05  WS-EOF-VALIDOUT-SW       PIC X(1)   VALUE 'N'.
011900         88  WS-EOF-VALIDOUT                 VALUE 'Y'.
012000*
012100*
012200 01  WS-FLEET-ID-WORK             PIC X(10)  VALUE SPACES.
012300 01  WS-FLEET-RMG-TEST REDEFINES WS-FLEET-ID-WORK.
012400     05  WS-FLT-RMG-PFX           PIC X(3).
012500     05  WS-FLT-RMG-SFX           PIC X(7).
012600 01  WS-FLEET-SP-TEST REDEFINES WS-FLEET-ID-WORK.
012700     05  WS-FLT-SP-PFX            PIC X(2).
012800     05  WS-FLT-SP-SFX            PIC X(8).
012900 01  WS-FLEET-CASC-TEST REDEFINES WS-FLEET-ID-WORK.
013000     05  WS-FLT-CASC-PFX          PIC X(4).
013100     05  WS-FLT-CASC-SFX          PIC X(6).
013200*
013300 01  WS-ENTITY-TYPE-WORK          PIC X(10)  VALUE SPACES.
013400*
013500 PROCEDURE DIVISION.
013600*
013700 A010-MAIN-LINE.
013800     DISPLAY SPACES UPON CRT.
013900     DISPLAY '* * * *  B E G I N   C M 3 0 0 0  * * * *'
014000         UPON CRT AT 1401.
014100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
014200     IF CMAUW-AUTH-OK
014300         PERFORM 3000-POST-WINDOWS THRU 3000-EXIT
014400     ELSE
014500         DISPLAY 'CM3000 SKIPPED - AUTH-FAILED, NO WINDOWS'
014600             UPON CRT AT 1601
014700         DISPLAY 'POSTED THIS RUN' UPON CRT AT 1701.
014800     PERFORM 9999-END-RTN THRU 9999-EXIT.
014900     STOP RUN.
015000*
015100 1000-INITIALIZE.
015200*
015300*    WHEN AUTHWK IS NOT THERE AT ALL (STATUS '05', SEE CR-0477)
015400*    WE FALL THROUGH TO THE SAME READ-AT-END BELOW THAT ALREADY
015500*    HANDLES AN EMPTY FILE, SO ONE PIECE OF LOGIC COVERS BOTH
015600*    "NEVER RAN" AND "RAN BUT WROTE NOTHING" - EITHER WAY THIS
015700*    STEP COMES UP AUTH-FAILED AND SKIPS THE POST, SEE CR-0189.
015800*    ANY OTHER NON-ZERO STATUS IS A REAL OPEN PROBLEM, NOT A
015900*    SIMPLE ORDERING ISSUE, AND GOES TO THE CONSOLE SO IT DOES
016000*    NOT GET MISREAD AS AN ORDINARY AUTH-FAILED RUN.
016100*
016200     OPEN INPUT AUTHWK-FILE.
016300     IF WS-AUTHWK-FILE-STATUS NOT = '00'
016400         AND WS-AUTHWK-FILE-STATUS NOT = '05'
016500         DISPLAY 'AUTHWK OPEN ERROR, STATUS ' UPON CRT AT 1801
016600         DISPLAY WS-AUTHWK-FILE-STATUS UPON CRT AT 1830.
016700     READ AUTHWK-FILE AT END
016800         MOVE 'N' TO CMAUW-AUTH-FLAG.
016900     CLOSE AUTHWK-FILE.
017000 1000-EXIT.
017100     EXIT.
017200*
017300*    WHEN AUTH-FAILED VALIDOUT IS NEVER EVEN OPENED - SEE
017400*    CR-0189.  THIS STEP RUNS ONLY ON AUTH-OK.
017500*
017600 3000-POST-WINDOWS.
017700     OPEN INPUT VALIDOUT-FILE.
017800     OPEN OUTPUT WINOUT-FILE.
017900     PERFORM 3100-READ-VALID-REC THRU 3100-EXIT.
018000     PERFORM 3200-POST-ONE-WINDOW THRU 3200-EXIT
018100         UNTIL WS-EOF-VALIDOUT.
018200     CLOSE VALIDOUT-FILE.
018300     CLOSE WINOUT-FILE.
018400 3000-EXIT.
018500     EXIT.
018600*
018700 3100-READ-VALID-REC.
018800     READ VALIDOUT-FILE AT END
018900         SET WS-EOF-VALIDOUT TO TRUE.
019000 3100-EXIT.
019100     EXIT.
019200*
019300*    W-1 - ONE MASTER RECORD PER VALID RECORD, FIELDS COPIED
019400*    VERBATIM, ENTITY TYPE RE-DERIVED FROM THE FLEET ID.
019500*
019600 3200-POST-ONE-WINDOW.
019700     PERFORM 3300-DERIVE-ENTITY-TYPE THRU 3300-EXIT.
019800     MOVE SPACES TO CMWIN-RECORD.
019900     MOVE CMPLN-FLEET-ID     TO CMWIN-ENTITY-ID.
020000     MOVE WS-ENTITY-TYPE-WORK TO CMWIN-ENTITY-TYPE.
020100     MOVE CMPLN-START-DT     TO CMWIN-FROM-DT.
020200     MOVE CMPLN-END-DT       TO CMWIN-TO-DT.
020300     MOVE CMPLN-SERVICE-TYPE TO CMWIN-SERVICE-TYPE.
020400     MOVE CMPLN-TASK-DESC    TO CMWIN-TASK-DESC.
020500     MOVE CMPLN-NOTES        TO CMWIN-NOTES.
020600     WRITE CMWIN-RECORD.
020700     ADD 1 TO WS-POSTED-COUNT.
020800     PERFORM 3100-READ-VALID-REC THRU 3100-EXIT.
020900 3200-EXIT.
021000     EXIT.
021100*
021200 3300-DERIVE-ENTITY-TYPE.
021300     MOVE CMPLN-FLEET-ID TO WS-FLEET-ID-WORK.
021400     IF WS-FLT-SP-PFX = 'SP'
021500         MOVE 'spreader' TO WS-ENTITY-TYPE-WORK
021600     ELSE IF WS-FLT-RMG-PFX = 'RMG' OR WS-FLT-CASC-PFX = 'CASC'
021700         MOVE 'crane' TO WS-ENTITY-TYPE-WORK
021800     ELSE
021900         MOVE 'crane' TO WS-ENTITY-TYPE-WORK.
022000 3300-EXIT.
022100     EXIT.
022200*
022300 9999-END-RTN.
022400     DISPLAY 'CM3000 COMPLETE - POSTED ' UPON CRT AT 2301.
022500     DISPLAY WS-POSTED-COUNT UPON CRT AT 2327.
022600 9999-EXIT.
022700     EXIT.
