000100*THIS PGM IS LIVE AS OF THE NIGHTLY CRANE MAINT CYCLE
000200*THIS PGM IS LIVE AS OF THE NIGHTLY CRANE MAINT CYCLE
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.      CM1000.
000500 AUTHOR.          rdw.
000600 INSTALLATION.    TERMINAL OPERATIONS - BATCH SYSTEMS.
000700 DATE-WRITTEN.    03/14/1989.
000800 DATE-COMPILED.
000900 SECURITY.        COMPANY CONFIDENTIAL - OPERATIONS USE ONLY.
001000*
001100*****************************************************************
001200*                                                               *
001300*   CM1000 -- ADMIN SIGN-ON CHECK FOR THE NIGHTLY CRANE         *
001400*   MAINTENANCE CYCLE.                                          *
001500*                                                               *
001600*   READS THE USERS FILE INTO A TABLE, PULLS THE RUN-DATE AND   *
001700*   CANDIDATE PASSWORD CARD FROM RUNPARM, AND SCANS THE TABLE   *
001800*   IN FILE ORDER FOR THE FIRST ADMIN ROLE RECORD WHOSE         *
001900*   PASSWORD MATCHES.  RESULT (AUTH-OK/AUTH-FAILED PLUS THE     *
002000*   MATCHED USERNAME) IS WRITTEN TO AUTHWK FOR CM3000 TO PICK   *
002100*   UP ON THE NEXT STEP.  THE CLASSIFICATION RUN (CM2000) DOES  *
002200*   NOT NEED THIS RESULT AND MAY RUN AHEAD OF OR BEHIND THIS    *
002300*   STEP.                                                       *
002400*                                                               *
002500*****************************************************************
002600*                   C H A N G E   L O G                         *
002700*****************************************************************
002800*DATE      BY   TKT/REQ   DESCRIPTION                           *
002900*--------  ---  --------  -----------------------------------  *
003000*03/14/89  rdw  INITIAL   INITIAL WRITE FOR GATE SYSTEMS PILOT. * INITIAL 
003100*09/02/89  rdw  CR-0112   TRAILING SPACES ON PASSWORD COMPARE   * CR-0112 
003200*                         WERE CAUSING FALSE NO-MATCH - FIXED.  * CR-0112 
003300*04/18/90  ces  CR-0188   ADDED RUN-DATE BREAKOUT FOR THE       * CR-0188 
003400*                         UPCOMING SUMMARY REPORT HEADER.       * CR-0188 
003500*11/05/91  rdw  CR-0241   USER TABLE SIZE RAISED 500 TO 2000    * CR-0241 
003600*                         ENTRIES - GATE 4 ROSTER GREW.         * CR-0241 
003700*07/09/93  ces  CR-0305   ROLE COMPARE MADE CASE SENSITIVE PER  * CR-0305 
003800*                         SECURITY AUDIT FINDING 93-14.         * CR-0305 
003900*02/20/96  tmk  CR-0377   AUTHWK RECORD LAYOUT CHANGED - ADDED  * CR-0377 
004000*                         USERNAME FIELD FOR THE POST STEP'S    * CR-0377 
004100*                         SKIP-WITH-WARNING MESSAGE.            * CR-0377 
004200*08/11/98  tmk  Y2K-0009  RUN-DATE BREAKOUT WIDENED TO 4-DIGIT  * Y2K-0009
004300*                         CENTURY - NO MORE WINDOWING HERE.     * Y2K-0009
004400*01/06/00  tmk  Y2K-0041  CONFIRMED CLEAN THROUGH CENTURY       * Y2K-0041
004500*                         ROLLOVER - NO FURTHER CHANGE NEEDED.  * Y2K-0041
004600*05/22/02  jlb  CR-0459   MISSING/EMPTY USERS FILE NOW TREATED  * CR-0459 
004700*                         AS ZERO ENTRIES RATHER THAN ABENDING. * CR-0459 
004800*03/11/04  dwc  CR-0471   MATCHED-USERNAME BROKEN OUT TO A      * CR-0471 
004900*                         14/6 DISPLAY-LENGTH SPLIT SO THE CRT  * CR-0471 
005000*                         ROW 16 ANNOUNCE LINE NEVER RUNS INTO  * CR-0471 
005100*                         THE NEXT FIELD.  SUB/COUNT MOVED TO   * CR-0471 
005200*                         77-LEVEL ITEMS WHILE IN HERE.         * CR-0471 
005300*03/19/04  dwc  CR-0475   USERS FILE SELECTED OPTIONAL - CR-0459* CR-0475 
005400*                         ONLY COVERED AN EMPTY FILE, A TRULY   * CR-0475 
005500*                         MISSING ONE STILL ABENDED THE OPEN.   * CR-0475 
005600*                         FILE STATUS ADDED SO A GENUINE OPEN   * CR-0475 
005700*                         ERROR IS TRAPPED AND DISPLAYED RATHER * CR-0475 
005800*                         THAN LEFT TO BLOW UP THE STEP.        * CR-0475 
005900*****************************************************************
006000*
006100 ENVIRONMENT DIVISION.
006200*
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     CONSOLE IS CRT.
006600*
006700*    NO PRINT FILE IN THIS STEP - C01/TOP-OF-FORM DROPPED, SEE
006800*    CR-0471.  CM2000 AND CM4000 CARRY THE REPORT AND THE
006900*    TOP-OF-FORM MNEMONIC.
007000*
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*
007400*    USERS IS OPTIONAL - SEE CR-0475.  GATE 4 RUNS THE PILOT
007500*    CYCLE BEFORE THE ROSTER FEED LANDS SOME NIGHTS, AND A
007600*    MISSING ROSTER IS SUPPOSED TO MEAN ZERO ADMIN USERS, NOT
007700*    AN ABENDED STEP.
007800*
007900     SELECT OPTIONAL USERS-FILE ASSIGN TO USERS
008000            ORGANIZATION LINE SEQUENTIAL
008100            FILE STATUS IS WS-USERS-FILE-STATUS.
008200     SELECT RUNPARM-FILE  ASSIGN TO RUNPARM
008300            ORGANIZATION LINE SEQUENTIAL.
008400     SELECT AUTHWK-FILE   ASSIGN TO AUTHWK
008500            ORGANIZATION LINE SEQUENTIAL.
008600*
008700 DATA DIVISION.
008800*
008900 FILE SECTION.
009000*
009100 FD  USERS-FILE
009200     RECORD CONTAINS 50 CHARACTERS
009300     LABEL RECORDS ARE STANDARD
009400     DATA RECORD IS CMUSR-RECORD.
009500     COPY CMUSR.
009600*
009700 FD  RUNPARM-FILE
009800     RECORD CONTAINS 80 CHARACTERS
009900     LABEL RECORDS ARE STANDARD
010000     DATA RECORD IS CMPRM-RECORD.
010100     COPY CMPRM.
010200*
010300 FD  AUTHWK-FILE
010400     RECORD CONTAINS 30 CHARACTERS
010500     LABEL RECORDS ARE STANDARD
010600     DATA RECORD IS CMAUW-RECORD.
010700     COPY CMAUW.
010800*
010900 WORKING-STORAGE SECTION.
011000*
011100*    77-LEVEL LOOP CONTROLS - SEE CR-0471.
011200*
011300 77  WS-USER-COUNT                PIC 9(5)   COMP VALUE 0.
011400 77  WS-SUB                       PIC 9(5)   COMP VALUE 0.
011500*
011600*    OPTIONAL-FILE STATUS TRAP - SEE CR-0475.  '00' IS A CLEAN
011700*    OPEN, '05' IS THE OPTIONAL-FILE-NOT-FOUND CASE (TREATED AS
011800*    ZERO USERS, NOT AN ERROR), ANYTHING ELSE IS A REAL I/O
011900*    PROBLEM WE WANT ON THE CONSOLE INSTEAD OF A SILENT ABEND.
012000*
012100 77  WS-USERS-FILE-STATUS         PIC X(2)   VALUE SPACES.
012200*
012300 01  WS-SWITCHES.
012400     05  WS-EOF-USERS-SW          PIC X(1)   VALUE 'N'.
012500         88  WS-EOF-USERS                    VALUE 'Y'.
012600     05  WS-MATCH-SW              PIC X(1)   VALUE 'N'.
012700         88  WS-USER-FOUND                   VALUE 'Y'.
012800*
012900 01  WS-CANDIDATE-PASSWORD        PIC X(20)  VALUE SPACES.
013000 01  WS-MATCHED-USERNAME          PIC X(20)  VALUE SPACES.
013100*
013200*    CRT ROW 16 ONLY HAS ROOM FOR 14 COLS PAST THE 'AUTH-OK FOR'
013300*    LABEL BEFORE IT RUNS INTO THE NEXT FIELD - SEE CR-0471.
013400*
013500 01  WS-MATCHED-USERNAME-R REDEFINES WS-MATCHED-USERNAME.
013600     05  WS-MU-DISPLAY            PIC X(14).
013700     05  WS-MU-OVERFLOW           PIC X(6).
013800*
013900 01  CM-USER-TABLE-AREA.
014000     05  CM-USER-ENTRY OCCURS 2000 TIMES.
014100         10  CM-USER-USERNAME     PIC X(20).
014200         10  CM-USER-PASSWORD     PIC X(20).
014300         10  CM-USER-ROLE         PIC X(10).
014400*
014500 01  WS-RUN-DATE-WORK             PIC 9(8)   VALUE 0.
014600 01  WS-RUN-DATE-WORK-R REDEFINES WS-RUN-DATE-WORK.
014700     05  WS-RUN-YYYY              PIC 9(4).
014800     05  WS-RUN-MM                PIC 9(2).
014900     05  WS-RUN-DD                PIC 9(2).
015000*
015100 01  WS-DISPLAY-DATE              PIC X(10)  VALUE SPACES.
015200 01  WS-DISPLAY-DATE-R REDEFINES WS-DISPLAY-DATE.
015300     05  WS-DISP-YYYY             PIC X(4).
015400     05  WS-DISP-DASH1            PIC X(1).
015500     05  WS-DISP-MM               PIC X(2).
015600     05  WS-DISP-DASH2            PIC X(1).
015700     05  WS-DISP-DD               PIC X(2).
015800*
015900 PROCEDURE DIVISION.
016000*
016100 A010-MAIN-LINE.
016200     DISPLAY SPACES UPON CRT.
016300     DISPLAY '* * * *  B E G I N   C M 1 0 0 0  * * * *'
016400         UPON CRT AT 1401.
016500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016600     PERFORM 2000-LOAD-USERS THRU 2000-EXIT.
016700     PERFORM 3000-CHECK-PASSWORD THRU 3000-EXIT.
016800     PERFORM 4000-WRITE-RESULT THRU 4000-EXIT.
016900     PERFORM 9999-END-RTN THRU 9999-EXIT.
017000     STOP RUN.
017100*
017200 1000-INITIALIZE.
017300     OPEN INPUT RUNPARM-FILE.
017400     READ RUNPARM-FILE AT END
017500         MOVE 0 TO CMPRM-RUN-DATE
017600         MOVE SPACES TO CMPRM-PASSWORD.
017700     CLOSE RUNPARM-FILE.
017800     MOVE CMPRM-RUN-DATE TO WS-RUN-DATE-WORK.
017900     MOVE CMPRM-PASSWORD TO WS-CANDIDATE-PASSWORD.
018000     MOVE WS-RUN-YYYY TO WS-DISP-YYYY.
018100     MOVE '-' TO WS-DISP-DASH1 WS-DISP-DASH2.
018200     MOVE WS-RUN-MM TO WS-DISP-MM.
018300     MOVE WS-RUN-DD TO WS-DISP-DD.
018400 1000-EXIT.
018500     EXIT.
018600*
018700*    LOAD-USERS BUILDS THE IN-MEMORY TABLE CM3000 AND CM2000
018800*    DO NOT TOUCH - THIS STEP OWNS THE USERS FILE.
018900*
019000 2000-LOAD-USERS.
019100     OPEN INPUT USERS-FILE.
019200*
019300*    STATUS '05' MEANS THE ROSTER FEED NEVER LANDED THIS RUN -
019400*    THAT IS FINE, CR-0459/CR-0475 SAY ZERO USERS, NOT AN ERROR.
019500*    ANYTHING ELSE NON-ZERO IS A REAL OPEN PROBLEM (BAD ASSIGN,
019600*    DASD FULL, WHATEVER) AND WE WANT IT ON THE CONSOLE SO THE
019700*    OPERATOR CATCHES IT BEFORE AUTHENTICATION SILENTLY FAILS.
019800*
019900     IF WS-USERS-FILE-STATUS = '05'
020000         DISPLAY 'USERS FILE NOT FOUND - ZERO ENTRIES'
020100             UPON CRT AT 1801
020200     ELSE IF WS-USERS-FILE-STATUS NOT = '00'
020300         DISPLAY 'USERS FILE OPEN ERROR, STATUS ' UPON CRT AT 1801
020400         DISPLAY WS-USERS-FILE-STATUS UPON CRT AT 1830.
020500     PERFORM 2100-READ-USER-REC THRU 2100-EXIT.
020600     PERFORM 2200-BUILD-USER-TABLE THRU 2200-EXIT
020700         UNTIL WS-EOF-USERS.
020800     CLOSE USERS-FILE.
020900 2000-EXIT.
021000     EXIT.
021100*
021200 2100-READ-USER-REC.
021300     READ USERS-FILE AT END
021400         SET WS-EOF-USERS TO TRUE.
021500 2100-EXIT.
021600     EXIT.
021700*
021800 2200-BUILD-USER-TABLE.
021900     ADD 1 TO WS-USER-COUNT.
022000     MOVE CMUSR-USERNAME TO CM-USER-USERNAME (WS-USER-COUNT).
022100     MOVE CMUSR-PASSWORD TO CM-USER-PASSWORD (WS-USER-COUNT).
022200     MOVE CMUSR-ROLE     TO CM-USER-ROLE     (WS-USER-COUNT).
022300     PERFORM 2100-READ-USER-REC THRU 2100-EXIT.
022400 2200-EXIT.
022500     EXIT.
022600*
022700*    MATCH REQUIRES ROLE = 'admin' AND PASSWORD EQUAL, FIRST
022800*    HIT IN FILE ORDER WINS - SEE CR-0112 FOR THE PASSWORD
022900*    COMPARE FIX.
023000*
023100 3000-CHECK-PASSWORD.
023200     MOVE 1 TO WS-SUB.
023300     PERFORM 3100-SCAN-USER-REC THRU 3100-EXIT
023400         UNTIL WS-SUB > WS-USER-COUNT OR WS-USER-FOUND.
023500 3000-EXIT.
023600     EXIT.
023700*
023800 3100-SCAN-USER-REC.
023900     IF CM-USER-ROLE (WS-SUB) = 'admin'
024000         AND CM-USER-PASSWORD (WS-SUB) = WS-CANDIDATE-PASSWORD
024100             MOVE CM-USER-USERNAME (WS-SUB) TO WS-MATCHED-USERNAME
024200             SET WS-USER-FOUND TO TRUE
024300     ELSE
024400         ADD 1 TO WS-SUB.
024500 3100-EXIT.
024600     EXIT.
024700*
024800 4000-WRITE-RESULT.
024900     OPEN OUTPUT AUTHWK-FILE.
025000     MOVE SPACES TO CMAUW-RECORD.
025100     IF WS-USER-FOUND
025200         MOVE 'Y' TO CMAUW-AUTH-FLAG
025300         MOVE WS-MATCHED-USERNAME TO CMAUW-USERNAME
025400         DISPLAY 'AUTH-OK FOR ' UPON CRT AT 1601
025500         DISPLAY WS-MU-DISPLAY UPON CRT AT 1614
025600     ELSE
025700         MOVE 'N' TO CMAUW-AUTH-FLAG
025800         MOVE SPACES TO CMAUW-USERNAME
025900         DISPLAY 'AUTH-FAILED - NO ADMIN PASSWORD MATCH'
026000             UPON CRT AT 1601.
026100     WRITE CMAUW-RECORD.
026200     CLOSE AUTHWK-FILE.
026300 4000-EXIT.
026400     EXIT.
026500*
026600 9999-END-RTN.
026700     DISPLAY 'CM1000 COMPLETE FOR RUN DATE ' UPON CRT AT 2301.
026800     DISPLAY WS-DISPLAY-DATE UPON CRT AT 2330.
026900     DISPLAY 'USERS READ - ' UPON CRT AT 2401.
027000     DISPLAY WS-USER-COUNT UPON CRT AT 2414.
027100 9999-EXIT.
027200     EXIT.
