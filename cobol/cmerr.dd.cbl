000100****************************************************************
000200*  CMERR-RECORD                                                *
000300*  REJECTED MAINTENANCE PLAN RECORD - ERROUT FILE              *
000400*  144 BYTES, FIXED, LINE SEQUENTIAL.  THE SUBMITTED PLAN      *
000500*  RECORD AS RECEIVED, FOLLOWED BY THE EDIT-FAILURE MESSAGE    *
000600*  CM2000 ATTACHES TO IT.                                      *
000700*                                                              *
000800*  RECORD IS FULL - NO EXPANSION ROOM, WIDTH FIXED BY FILE     *
000900*  LAYOUT.                                                     *
001000****************************************************************
001100 01  CMERR-RECORD.
001200     05  CMERR-FLEET-ID           PIC X(10).
001300     05  CMERR-START-DT           PIC X(12).
001400     05  CMERR-END-DT             PIC X(12).
001500     05  CMERR-SERVICE-TYPE       PIC X(10).
001600     05  CMERR-TASK-DESC          PIC X(30).
001700     05  CMERR-NOTES              PIC X(30).
001800     05  CMERR-MESSAGE            PIC X(40).
