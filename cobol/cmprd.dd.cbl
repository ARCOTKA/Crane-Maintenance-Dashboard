000100****************************************************************
000200*  CMPRD-RECORD                                                *
000300*  PREDICTED-SERVICE-DATE RECORD - PREDOUT FILE                *
000400*  53 BYTES, FIXED, LINE SEQUENTIAL.  ONE RECORD PER ENTITY/   *
000500*  TASK COMBINATION THE PREDICTION STEP WAS ABLE TO PROJECT.   *
000600*                                                              *
000700*  RECORD IS FULL - NO EXPANSION ROOM, WIDTH FIXED BY FILE     *
000800*  LAYOUT.                                                     *
000900****************************************************************
001000 01  CMPRD-RECORD.
001100     05  CMPRD-ENTITY-ID          PIC X(10).
001200     05  CMPRD-TASK-ID            PIC X(20).
001300     05  CMPRD-PREDICTED-DT       PIC 9(8).
001400     05  CMPRD-PREDICTED-DT-R REDEFINES CMPRD-PREDICTED-DT.
001500         10  CMPRD-PRED-YYYY      PIC 9(4).
001600         10  CMPRD-PRED-MM        PIC 9(2).
001700         10  CMPRD-PRED-DD        PIC 9(2).
001800     05  CMPRD-DAYS-REMAIN        PIC S9(5).
001900     05  CMPRD-STATUS             PIC X(10).
