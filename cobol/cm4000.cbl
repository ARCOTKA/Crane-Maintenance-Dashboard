000100*THIS PGM IS LIVE AS OF THE NIGHTLY CRANE MAINT CYCLE
000200*THIS PGM IS LIVE AS OF THE NIGHTLY CRANE MAINT CYCLE
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.      CM4000.
000500 AUTHOR.          tmk.
000600 INSTALLATION.    TERMINAL OPERATIONS - BATCH SYSTEMS.
000700 DATE-WRITTEN.    05/11/1990.
000800 DATE-COMPILED.
000900 SECURITY.        COMPANY CONFIDENTIAL - OPERATIONS USE ONLY.
001000*
001100*****************************************************************
001200*                                                               *
001300*   CM4000 -- SERVICE-DUE PREDICTION FOR THE NIGHTLY CRANE      *
001400*   MAINTENANCE CYCLE.                                          *
001500*                                                               *
001600*   LOADS THE SERVICE-TASK CONFIG TABLE (SVCCONF) AND THE      *
001700*   SERVICE-HISTORY FILE (LASTSVC), THEN PREDICTS THE NEXT      *
001800*   DUE DATE FOR EVERY EQUIPMENT/TASK COMBINATION THIS SHOP     *
001900*   TRACKS - BOTH THE ONES WITH HISTORY ON FILE AND THE ONES    *
002000*   THAT ARE CONFIGURED BUT HAVE NEVER BEEN SERVICED.  DATE     *
002100*   ARITHMETIC IS DONE WITH A JULIAN-DAY-NUMBER CONVERSION SO   *
002200*   MONTH LENGTH AND LEAP YEAR ARE HANDLED PROPERLY - SEE THE   *
002300*   9100/9200 PARAGRAPHS AT THE BOTTOM OF THIS PROGRAM.         *
002400*                                                               *
002500*****************************************************************
002600*                   C H A N G E   L O G                         *
002700*****************************************************************
002800*DATE      BY   TKT/REQ   DESCRIPTION                           *
002900*--------  ---  --------  -----------------------------------  *
003000*05/11/90  tmk  INITIAL   INITIAL WRITE - REPLACES THE OLD      * INITIAL 
003100*                         SPREADSHEET THE PLANNERS KEPT BY      * INITIAL 
003200*                         HAND.                                 * INITIAL 
003300*11/05/91  rdw  CR-0242   CONFIG/HISTORY TABLE SIZES RAISED     * CR-0242 
003400*                         FOR GATE 4 ROSTER GROWTH.             * CR-0242 
003500*03/02/92  tmk  CR-0266   ADDED THE GAP SWEEP (5000 PARAGRAPH)  * CR-0266 
003600*                         SO CONFIGURED TASKS NEVER SERVICED    * CR-0266 
003700*                         SHOW UP AS NO-HISTORY INSTEAD OF      * CR-0266 
003800*                         SILENTLY BEING LEFT OFF THE REPORT.   * CR-0266 
003900*07/09/93  ces  CR-0307   METER-BASED CONFIG ROWS (INTERVAL     * CR-0307 
004000*                         DAYS OF ZERO) NOW TREATED AS          * CR-0307 
004100*                         NO-CONFIG - THIS STEP DOES TIME-BASED * CR-0307 
004200*                         PREDICTION ONLY, NOT METER READINGS.  * CR-0307 
004300*02/20/96  tmk  CR-0378   JULIAN CONVERSION REPLACED A HOME-    * CR-0378 
004400*                         GROWN 30/31-DAY TABLE LOOKUP THAT     * CR-0378 
004500*                         GOT FEBRUARY WRONG IN LEAP YEARS.     * CR-0378 
004600*08/11/98  tmk  Y2K-0009  RUN-DATE AND SERVICE-DATE FIELDS ARE  * Y2K-0009
004700*                         ALREADY 4-DIGIT CENTURY - CONFIRMED   * Y2K-0009
004800*                         JULIAN ROUTINE IS CENTURY-SAFE.       * Y2K-0009
004900*01/06/00  tmk  Y2K-0041  CONFIRMED CLEAN THROUGH CENTURY       * Y2K-0041
005000*                         ROLLOVER - NO FURTHER CHANGE NEEDED.  * Y2K-0041
005100*05/22/02  jlb  CR-0462   REPORT TOTALS LINE ADDED AT OPS       * CR-0462 
005200*                         REQUEST FOR THE MORNING RUN BOOK.     * CR-0462 
005300*03/11/04  dwc  CR-0474   REPORT HEADER NOW ADVANCES TO A       * CR-0474 
005400*                         FRESH FORM VIA C01 - OPERATOR WAS     * CR-0474 
005500*                         GETTING THE HEADER PRINTED MID-PAGE   * CR-0474 
005600*                         ON THE GATE 2 PRINTER.  JULIAN WORK   * CR-0474 
005700*                         FIELDS MOVED TO 77-LEVEL ITEMS WHILE  * CR-0474 
005800*                         IN HERE.                              * CR-0474 
005900*03/19/04  dwc  CR-0478   COMMENT PASS ONLY, NO LOGIC CHANGED - * CR-0478 
006000*                         PARAGRAPH NARRATIVE ADDED THROUGHOUT  * CR-0478 
006100*                         TO MATCH THE OTHER THREE NIGHTLY      * CR-0478 
006200*                         CYCLE STEPS AFTER THEIR CR-0475/      * CR-0478 
006300*                         0476/0477 REVIEW.                     * CR-0478 
006400*****************************************************************
006500*
006600 ENVIRONMENT DIVISION.
006700*
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     CONSOLE IS CRT
007100     C01 IS TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT RUNPARM-FILE  ASSIGN TO RUNPARM
007600            ORGANIZATION LINE SEQUENTIAL.
007700     SELECT SVCCONF-FILE  ASSIGN TO SVCCONF
007800            ORGANIZATION LINE SEQUENTIAL.
007900     SELECT LASTSVC-FILE  ASSIGN TO LASTSVC
008000            ORGANIZATION LINE SEQUENTIAL.
008100     SELECT PREDOUT-FILE  ASSIGN TO PREDOUT
008200            ORGANIZATION LINE SEQUENTIAL.
008300     SELECT RPTOUT-FILE   ASSIGN TO RPTOUT
008400            ORGANIZATION LINE SEQUENTIAL.
008500*
008600 DATA DIVISION.
008700*
008800 FILE SECTION.
008900*
009000*    RUNPARM SUPPLIES THE RUN-DATE CARD ONLY - NO PASSWORD CARD
009100*    IS PULLED HERE, THIS STEP DOES NOT AUTHENTICATE ANYTHING.
009200*
009300 FD  RUNPARM-FILE
009400     RECORD CONTAINS 80 CHARACTERS
009500     LABEL RECORDS ARE STANDARD
009600     DATA RECORD IS CMPRM-RECORD.
009700     COPY CMPRM.
009800*
009900*    SVCCONF IS THE TASK-TO-INTERVAL TABLE MAINTAINED BY THE
010000*    PLANNERS - ZERO-DAY INTERVAL ROWS ARE METER-BASED TASKS AND
010100*    ARE SKIPPED BY THIS STEP PER CR-0307, TIME-BASED ONLY HERE.
010200*
010300 FD  SVCCONF-FILE
010400     RECORD CONTAINS 73 CHARACTERS
010500     LABEL RECORDS ARE STANDARD
010600     DATA RECORD IS CMCFG-RECORD.
010700     COPY CMCFG.
010800*
010900*    LASTSVC IS THE LAST-COMPLETED-DATE PER EQUIPMENT/TASK PAIR -
011000*    LOADED ENTIRE INTO A TABLE BEFORE ANY PREDICTION IS MADE,
011100*    SAME AS CM2000 LOADS WINMAST BEFORE EDITING PLAN LINES.
011200*
011300 FD  LASTSVC-FILE
011400     RECORD CONTAINS 57 CHARACTERS
011500     LABEL RECORDS ARE STANDARD
011600     DATA RECORD IS CMLSV-RECORD.
011700     COPY CMLSV.
011800*
011900*    PREDOUT IS THE MACHINE-READABLE PREDICTION FILE DOWNSTREAM
012000*    SCHEDULING PICKS UP - ONE RECORD PER EQUIPMENT/TASK PAIR
012100*    THIS STEP EVER TOUCHES, WHETHER IT PREDICTED SUCCESSFULLY
012200*    OR NOT.
012300*
012400 FD  PREDOUT-FILE
012500     RECORD CONTAINS 53 CHARACTERS
012600     LABEL RECORDS ARE STANDARD
012700     DATA RECORD IS CMPRD-RECORD.
012800     COPY CMPRD.
012900*
013000*    RPTOUT IS THE HUMAN-READABLE COUNTERPART TO PREDOUT - SAME
013100*    DATA, ONE DETAIL LINE PER RECORD, PLUS THE HEADER AND
013200*    TOTALS LINES 3000/8000 BELOW PRINT.
013300*
013400 FD  RPTOUT-FILE
013500     RECORD CONTAINS 132 CHARACTERS
013600     LABEL RECORDS ARE STANDARD
013700     DATA RECORD IS RPT-PRED-REC.
013800 01  RPT-PRED-REC                 PIC X(132).
013900*
014000 WORKING-STORAGE SECTION.
014100*
014200*    77-LEVEL JULIAN-DAY-NUMBER WORK AREA - SEE THE 9100/9200
014300*    PARAGRAPHS AND CR-0474.  FLIEGEL/VAN-FLANDERN INTEGER
014400*    METHOD, NO INTRINSIC FUNCTIONS USED ANYWHERE IN THIS
014500*    PROGRAM.
014600*
014700 77  WS-CALC-YYYY                  PIC 9(4)   VALUE 0.
014800 77  WS-CALC-MM                    PIC 9(2)   VALUE 0.
014900 77  WS-CALC-DD                    PIC 9(2)   VALUE 0.
015000 77  WS-CALC-A                     PIC S9(4)  COMP VALUE 0.
015100 77  WS-CALC-Y                     PIC S9(9)  COMP VALUE 0.
015200 77  WS-CALC-M                     PIC S9(4)  COMP VALUE 0.
015300 77  WS-CALC-L                     PIC S9(9)  COMP VALUE 0.
015400 77  WS-CALC-N                     PIC S9(9)  COMP VALUE 0.
015500 77  WS-CALC-YY                    PIC S9(9)  COMP VALUE 0.
015600 77  WS-CALC-MM2                   PIC S9(9)  COMP VALUE 0.
015700 77  WS-CALC-DD2                   PIC S9(9)  COMP VALUE 0.
015800 77  WS-JULIAN-DAY                 PIC S9(9)  COMP VALUE 0.
015900 77  WS-RUN-JULIAN                 PIC S9(9)  COMP VALUE 0.
016000 77  WS-PREDICT-JULIAN             PIC S9(9)  COMP VALUE 0.
016100*
016200*    WS-FOUND-SW IS THE GENERIC TABLE-SCAN HIT FLAG USED BY
016300*    2750/2760 WHEN BUILDING THE DISTINCT-ENTITY LIST.  THE
016400*    OTHER TWO FOUND SWITCHES BELOW ARE SPECIFIC TO THE
016500*    PREDICTION AND GAP-SWEEP SCANS FURTHER DOWN THE PROGRAM.
016600*
016700 01  WS-SWITCHES.
016800     05  WS-EOF-SVCCONF-SW        PIC X(1)   VALUE 'N'.
016900         88  WS-EOF-SVCCONF                  VALUE 'Y'.
017000     05  WS-EOF-LASTSVC-SW        PIC X(1)   VALUE 'N'.
017100         88  WS-EOF-LASTSVC                  VALUE 'Y'.
017200     05  WS-FOUND-SW              PIC X(1)   VALUE 'N'.
017300     05  WS-CFG-FOUND-SW          PIC X(1)   VALUE 'N'.
017400     05  WS-HIST-FOUND-SW         PIC X(1)   VALUE 'N'.
017500*
017600*    WS-ATTEMPT-COUNT IS OK-COUNT PLUS NOCFG-COUNT PLUS
017700*    NOHIST-COUNT - THE THREE SHOULD ALWAYS FOOT TO IT ON THE
017800*    8000-PRINT-TOTALS REPORT AT THE END OF THE RUN.
017900*
018000 01  WS-COUNTERS.
018100     05  WS-CFG-COUNT             PIC 9(5)   COMP VALUE 0.
018200     05  WS-CFG-SUB               PIC 9(5)   COMP VALUE 0.
018300     05  WS-HIST-COUNT            PIC 9(5)   COMP VALUE 0.
018400     05  WS-HIST-SUB              PIC 9(5)   COMP VALUE 0.
018500     05  WS-HIST-SCAN-SUB         PIC 9(5)   COMP VALUE 0.
018600     05  WS-ENT-COUNT             PIC 9(5)   COMP VALUE 0.
018700     05  WS-ENT-SUB               PIC 9(5)   COMP VALUE 0.
018800     05  WS-ATTEMPT-COUNT         PIC 9(5)   COMP VALUE 0.
018900     05  WS-OK-COUNT              PIC 9(5)   COMP VALUE 0.
019000     05  WS-NOCFG-COUNT           PIC 9(5)   COMP VALUE 0.
019100     05  WS-NOHIST-COUNT          PIC 9(5)   COMP VALUE 0.
019200*
019300*    500-ROW CONFIG TABLE - CR-0242 SIZE.  TASK-ID IS THE KEY
019400*    EVERY LOOKUP AGAINST THIS TABLE MATCHES ON, INTERVAL IS
019500*    ZERO FOR METER-BASED TASKS WHICH THIS STEP SKIPS OVER.
019600*
019700 01  WS-CONFIG-TABLE-AREA.
019800     05  CM-CFG-ENTRY OCCURS 500 TIMES.
019900         10  CM-CFG-TASK-ID       PIC X(20).
020000         10  CM-CFG-INTERVAL      PIC 9(5).
020100*
020200*    5000-ROW HISTORY TABLE - CR-0242 SIZE, SAME CEILING AS
020300*    CM2000'S WINDOW TABLE.  LOADED ONCE BY 2500-LOAD-HISTORY
020400*    BEFORE ANY PREDICTION WORK STARTS.
020500*
020600 01  WS-HISTORY-TABLE-AREA.
020700     05  CM-HIST-ENTRY OCCURS 5000 TIMES.
020800         10  CM-HIST-ENTITY-ID    PIC X(10).
020900         10  CM-HIST-TASK-ID      PIC X(20).
021000         10  CM-HIST-SERVICE-DATE PIC 9(8).
021100*
021200*    DISTINCT EQUIPMENT LIST - CR-0266.  BUILT UP ALONGSIDE THE
021300*    HISTORY TABLE ABOVE SO THE GAP SWEEP IN 5000 HAS A LIST OF
021400*    EQUIPMENT TO CHECK FOR MISSING CONFIG/HISTORY COMBINATIONS
021500*    WITHOUT SCANNING THE WHOLE HISTORY TABLE ITSELF FOR IT.
021600*
021700 01  WS-ENTITY-TABLE-AREA.
021800     05  CM-ENT-ENTRY OCCURS 2000 TIMES.
021900         10  CM-ENT-ENTITY-ID     PIC X(10).
022000*
022100 01  WS-CFG-INTERVAL-FOUND        PIC 9(5)   VALUE 0.
022200 01  WS-PRED-STATUS                PIC X(10)  VALUE SPACES.
022300 01  WS-PRED-DAYS                  PIC S9(5)  VALUE 0.
022400*
022500*    RUN-DATE NUMERIC/REDEFINES PAIR - SAME SHAPE AS CM2000'S
022600*    OWN WS-RUN-DATE-WORK, BROKEN OUT INTO PIECES THE JULIAN
022700*    ROUTINE AT 9100 TAKES AS ITS Y/M/D INPUT.
022800*
022900 01  WS-RUN-DATE-WORK              PIC 9(8)   VALUE 0.
023000 01  WS-RUN-DATE-WORK-R REDEFINES WS-RUN-DATE-WORK.
023100     05  WS-RUN-YYYY                PIC 9(4).
023200     05  WS-RUN-MM                  PIC 9(2).
023300     05  WS-RUN-DD                  PIC 9(2).
023400*
023500*    SAME Y/M/D BREAKOUT AS WS-RUN-DATE-WORK ABOVE BUT FOR THE
023600*    HISTORY RECORD'S SERVICE DATE - 4300-COMPUTE-PREDICTION
023700*    FEEDS THIS ONE TO 9100 TO GET THE SERVICE JULIAN DAY.
023800*
023900 01  WS-SVC-DATE-WORK               PIC 9(8)   VALUE 0.
024000 01  WS-SVC-DATE-WORK-R REDEFINES WS-SVC-DATE-WORK.
024100     05  WS-SVC-YYYY                PIC 9(4).
024200     05  WS-SVC-MM                  PIC 9(2).
024300     05  WS-SVC-DD                  PIC 9(2).
024400*
024500*    THIRD AND LAST OF THE THREE Y/M/D REDEFINES PAIRS - THIS
024600*    ONE HOLDS THE PREDICTED DUE DATE THAT 9200-YMD-FROM-JULIAN
024700*    HANDS BACK, READY TO MOVE STRAIGHT ONTO THE REPORT LINE.
024800*
024900 01  WS-PRED-DATE-NUM                PIC 9(8)   VALUE 0.
025000 01  WS-PRED-DATE-NUM-R REDEFINES WS-PRED-DATE-NUM.
025100     05  WS-PRED-YYYY-WORK            PIC 9(4).
025200     05  WS-PRED-MM-WORK              PIC 9(2).
025300     05  WS-PRED-DD-WORK              PIC 9(2).
025400*
025500*    THE THREE REPORT-LINE LAYOUTS BELOW ALL MOVE INTO
025600*    RPT-PRED-REC FOR THE ACTUAL WRITE - THE FD RECORD STAYS A
025700*    FLAT PIC X(132) SO ANY OF THE THREE CAN GO OUT THROUGH IT.
025800*
025900 01  RPT-PRED-HEADER-LINE.
026000     05  RPT-PRED-HDR-TEXT        PIC X(80)  VALUE SPACES.
026100     05  FILLER                   PIC X(52)  VALUE SPACES.
026200*
026300 01  RPT-PRED-DETAIL-LINE.
026400     05  RPT-PRED-ENTITY          PIC X(10)  VALUE SPACES.
026500     05  FILLER                   PIC X(2)   VALUE SPACES.
026600     05  RPT-PRED-TASK            PIC X(21)  VALUE SPACES.
026700     05  FILLER                   PIC X(2)   VALUE SPACES.
026800     05  RPT-PRED-DATE.
026900         10  RPT-DATE-YYYY        PIC X(4).
027000         10  RPT-DATE-DASH1       PIC X(1).
027100         10  RPT-DATE-MM          PIC X(2).
027200         10  RPT-DATE-DASH2       PIC X(1).
027300         10  RPT-DATE-DD          PIC X(2).
027400     05  FILLER                   PIC X(6)   VALUE SPACES.
027500     05  RPT-PRED-DAYS            PIC +++++9.
027600     05  FILLER                   PIC X(3)   VALUE SPACES.
027700     05  RPT-PRED-STATUS          PIC X(10)  VALUE SPACES.
027800     05  FILLER                   PIC X(62)  VALUE SPACES.
027900*
028000 01  RPT-PRED-TOTAL-LINE.
028100     05  RPT-TOT-LABEL            PIC X(30)  VALUE SPACES.
028200     05  RPT-TOT-COUNT            PIC ZZZZ9.
028300     05  FILLER                   PIC X(97)  VALUE SPACES.
028400*
028500 PROCEDURE DIVISION.
028600*
028700*    SIX STEPS, STRICT ORDER - LOAD CONFIG, LOAD HISTORY, PRINT
028800*    THE REPORT HEADER, PREDICT FROM HISTORY, SWEEP FOR GAPS,
028900*    PRINT TOTALS.  SAME ONE-PASS SHAPE AS THE OTHER NIGHTLY
029000*    CYCLE STEPS - THIS PROGRAM RUNS ONCE A NIGHT, NOT PER
029100*    RECORD.
029200*
029300 A010-MAIN-LINE.
029400     DISPLAY SPACES UPON CRT.
029500     DISPLAY '* * * *  B E G I N   C M 4 0 0 0  * * * *'
029600         UPON CRT AT 1401.
029700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
029800     PERFORM 2000-LOAD-CONFIG THRU 2000-EXIT.
029900     PERFORM 2500-LOAD-HISTORY THRU 2500-EXIT.
030000     PERFORM 3000-PRINT-REPORT-HEADER THRU 3000-EXIT.
030100     PERFORM 4000-PREDICT-FROM-HISTORY THRU 4000-EXIT.
030200     PERFORM 5000-PREDICT-MISSING-HISTORY THRU 5000-EXIT.
030300     PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
030400     PERFORM 9999-END-RTN THRU 9999-EXIT.
030500     STOP RUN.
030600*
030700*    RUNPARM GIVES US THE RUN-DATE CARD ONLY - CONVERTED STRAIGHT
030800*    TO A JULIAN DAY NUMBER VIA 9100 SO EVERY PREDICTION BELOW
030900*    CAN COMPUTE DAYS-REMAINING AGAINST IT WITH PLAIN SUBTRACTION
031000*    INSTEAD OF CALENDAR MATH.  AN EMPTY/MISSING RUNPARM CARD
031100*    LEAVES THE RUN-DATE AT ZERO, WHICH STILL CONVERTS CLEANLY -
031200*    IT JUST MAKES EVERY DAYS-REMAINING FIGURE LOOK WRONG, SO
031300*    OPERATIONS IS EXPECTED TO CATCH A MISSING CARD BEFORE
031400*    FORWARDING THE REPORT.
031500*
031600 1000-INITIALIZE.
031700     OPEN INPUT RUNPARM-FILE.
031800     READ RUNPARM-FILE AT END
031900         MOVE 0 TO CMPRM-RUN-DATE.
032000     CLOSE RUNPARM-FILE.
032100     MOVE CMPRM-RUN-DATE TO WS-RUN-DATE-WORK.
032200     MOVE WS-RUN-YYYY TO WS-CALC-YYYY.
032300     MOVE WS-RUN-MM TO WS-CALC-MM.
032400     MOVE WS-RUN-DD TO WS-CALC-DD.
032500     PERFORM 9100-JULIAN-FROM-YMD THRU 9100-EXIT.
032600     MOVE WS-JULIAN-DAY TO WS-RUN-JULIAN.
032700     OPEN OUTPUT PREDOUT-FILE.
032800     OPEN OUTPUT RPTOUT-FILE.
032900 1000-EXIT.
033000     EXIT.
033100*
033200*    CONFIG LOAD IS THE SAME PRIMING-READ/LOOP-BOTTOM SHAPE USED
033300*    EVERYWHERE ELSE IN THIS SHOP'S PROGRAMS - SEE 2100/2200
033400*    BELOW.
033500*
033600 2000-LOAD-CONFIG.
033700     OPEN INPUT SVCCONF-FILE.
033800     PERFORM 2100-READ-CONFIG-REC THRU 2100-EXIT.
033900     PERFORM 2200-BUILD-CONFIG-TABLE THRU 2200-EXIT
034000         UNTIL WS-EOF-SVCCONF.
034100     CLOSE SVCCONF-FILE.
034200 2000-EXIT.
034300     EXIT.
034400*
034500 2100-READ-CONFIG-REC.
034600     READ SVCCONF-FILE AT END
034700         SET WS-EOF-SVCCONF TO TRUE.
034800 2100-EXIT.
034900     EXIT.
035000*
035100*    ONE TABLE ROW PER CONFIG RECORD, TASK-ID AND INTERVAL ONLY -
035200*    4200-LOOKUP-CONFIG LATER SCANS THIS SAME TABLE BY TASK-ID
035300*    FOR EVERY HISTORY ROW, AND 5100-SCAN-CONFIG-FOR-GAPS WALKS
035400*    IT DIRECTLY LOOKING FOR TIME-BASED TASKS (INTERVAL > 0).
035500*
035600 2200-BUILD-CONFIG-TABLE.
035700     ADD 1 TO WS-CFG-COUNT.
035800     MOVE CMCFG-TASK-ID  TO CM-CFG-TASK-ID  (WS-CFG-COUNT).
035900     MOVE CMCFG-INTERVAL-DAYS TO CM-CFG-INTERVAL (WS-CFG-COUNT).
036000     PERFORM 2100-READ-CONFIG-REC THRU 2100-EXIT.
036100 2200-EXIT.
036200     EXIT.
036300*
036400*    LASTSVC IS LOADED ONCE AND THE DISTINCT EQUIPMENT LIST IS
036500*    BUILT ALONG THE WAY - THE GAP SWEEP IN 5000 NEEDS IT -
036600*    SEE CR-0266.
036700*
036800 2500-LOAD-HISTORY.
036900     OPEN INPUT LASTSVC-FILE.
037000     PERFORM 2600-READ-HISTORY-REC THRU 2600-EXIT.
037100     PERFORM 2700-BUILD-HISTORY-TABLE THRU 2700-EXIT
037200         UNTIL WS-EOF-LASTSVC.
037300     CLOSE LASTSVC-FILE.
037400 2500-EXIT.
037500     EXIT.
037600*
037700 2600-READ-HISTORY-REC.
037800     READ LASTSVC-FILE AT END
037900         SET WS-EOF-LASTSVC TO TRUE.
038000 2600-EXIT.
038100     EXIT.
038200*
038300*    ONE HISTORY ROW PER LASTSVC RECORD, PLUS A CALL TO 2750
038400*    BELOW TO KEEP THE DISTINCT EQUIPMENT LIST CURRENT - BOTH
038500*    HAPPEN ON EVERY RECORD, NOT JUST THE FIRST SIGHTING OF A
038600*    GIVEN PIECE OF EQUIPMENT.
038700*
038800 2700-BUILD-HISTORY-TABLE.
038900     ADD 1 TO WS-HIST-COUNT.
039000     MOVE CMLSV-ENTITY-ID TO CM-HIST-ENTITY-ID (WS-HIST-COUNT).
039100     MOVE CMLSV-TASK-ID   TO CM-HIST-TASK-ID   (WS-HIST-COUNT).
039200     MOVE CMLSV-SERVICE-DATE
039300         TO CM-HIST-SERVICE-DATE (WS-HIST-COUNT).
039400     PERFORM 2750-ADD-DISTINCT-ENTITY THRU 2750-EXIT.
039500     PERFORM 2600-READ-HISTORY-REC THRU 2600-EXIT.
039600 2700-EXIT.
039700     EXIT.
039800*
039900*    LINEAR SCAN AGAINST THE ENTITY TABLE BUILT SO FAR - SMALL
040000*    ENOUGH A TABLE (2000 ENTRIES AT MOST) THAT A SCAN PER
040100*    HISTORY RECORD HAS NEVER BEEN WORTH REPLACING WITH ANYTHING
040200*    FANCIER.
040300*
040400 2750-ADD-DISTINCT-ENTITY.
040500     MOVE 'N' TO WS-FOUND-SW.
040600     MOVE 1 TO WS-ENT-SUB.
040700     PERFORM 2760-SCAN-ENTITY THRU 2760-EXIT
040800         UNTIL WS-ENT-SUB > WS-ENT-COUNT OR WS-FOUND-SW = 'Y'.
040900     IF WS-FOUND-SW = 'N'
041000         ADD 1 TO WS-ENT-COUNT
041100         MOVE CMLSV-ENTITY-ID TO CM-ENT-ENTITY-ID (WS-ENT-COUNT).
041200 2750-EXIT.
041300     EXIT.
041400*
041500*    ONE COMPARE PER CALL, DRIVEN BY WS-ENT-SUB FROM 2750 ABOVE -
041600*    SAME PERFORM-UNTIL PATTERN AS THE OTHER TABLE SCANS IN
041700*    THIS PROGRAM.
041800*
041900 2760-SCAN-ENTITY.
042000     IF CM-ENT-ENTITY-ID (WS-ENT-SUB) = CMLSV-ENTITY-ID
042100         MOVE 'Y' TO WS-FOUND-SW
042200     ELSE
042300         ADD 1 TO WS-ENT-SUB.
042400 2760-EXIT.
042500     EXIT.
042600*
042700*    HEADER TEXT IS BUILT IN TWO PIECES - THE MAIN LINE MOVED
042800*    WHOLE, THEN THE STATUS COLUMN HEADING OVERLAID BY REFERENCE
042900*    MODIFICATION SO THE TWO DON'T HAVE TO LINE UP IN ONE LONG
043000*    LITERAL.
043100*
043200 3000-PRINT-REPORT-HEADER.
043300     MOVE 'ENTITY-ID  TASK-ID               PREDICTED    DAYS-REM'
043400         TO RPT-PRED-HDR-TEXT.
043500     MOVE '  STATUS' TO RPT-PRED-HDR-TEXT (55:8).
043600     WRITE RPT-PRED-REC FROM RPT-PRED-HEADER-LINE
043700         AFTER ADVANCING C01.
043800 3000-EXIT.
043900     EXIT.
044000*
044100*    E-1/E-3/E-4 - ONE PASS OVER EVERY EQUIPMENT/TASK PAIR
044200*    THAT HAS SERVICE HISTORY ON FILE.
044300*
044400 4000-PREDICT-FROM-HISTORY.
044500     MOVE 1 TO WS-HIST-SUB.
044600     PERFORM 4100-PREDICT-ONE-HISTORY THRU 4100-EXIT
044700         UNTIL WS-HIST-SUB > WS-HIST-COUNT.
044800 4000-EXIT.
044900     EXIT.
045000*
045100*    ONE HISTORY ROW IN, ONE PREDICTION OUT - CONFIG LOOKUP
045200*    FIRST, THEN THE COMPUTE ONLY IF A TIME-BASED INTERVAL WAS
045300*    ACTUALLY FOUND.  EITHER NO-CONFIG PATH LEAVES THE DATE/DAYS
045400*    AT ZERO SO 4900 BELOW NEVER WRITES A STALE VALUE.
045500*
045600 4100-PREDICT-ONE-HISTORY.
045700     ADD 1 TO WS-ATTEMPT-COUNT.
045800     PERFORM 4200-LOOKUP-CONFIG THRU 4200-EXIT.
045900     IF WS-CFG-FOUND-SW = 'N'
046000         MOVE 'NO-CONFIG' TO WS-PRED-STATUS
046100         ADD 1 TO WS-NOCFG-COUNT
046200         MOVE 0 TO WS-PRED-DATE-NUM
046300         MOVE 0 TO WS-PRED-DAYS
046400     ELSE
046500     IF WS-CFG-INTERVAL-FOUND > 0
046600         PERFORM 4300-COMPUTE-PREDICTION THRU 4300-EXIT
046700         MOVE 'OK' TO WS-PRED-STATUS
046800         ADD 1 TO WS-OK-COUNT
046900     ELSE
047000         MOVE 'NO-CONFIG' TO WS-PRED-STATUS
047100         ADD 1 TO WS-NOCFG-COUNT
047200         MOVE 0 TO WS-PRED-DATE-NUM
047300         MOVE 0 TO WS-PRED-DAYS.
047400     PERFORM 4900-WRITE-PREDICTION THRU 4900-EXIT.
047500     ADD 1 TO WS-HIST-SUB.
047600 4100-EXIT.
047700     EXIT.
047800*
047900*    RESETS BOTH THE FOUND SWITCH AND THE INTERVAL-FOUND WORK
048000*    FIELD BEFORE EVERY SCAN - A STALE HIT FROM THE PREVIOUS
048100*    HISTORY ROW MUST NEVER LEAK INTO THIS ONE'S RESULT.
048200*
048300 4200-LOOKUP-CONFIG.
048400     MOVE 'N' TO WS-CFG-FOUND-SW.
048500     MOVE 0 TO WS-CFG-INTERVAL-FOUND.
048600     MOVE 1 TO WS-CFG-SUB.
048700     PERFORM 4210-SCAN-CONFIG THRU 4210-EXIT
048800         UNTIL WS-CFG-SUB > WS-CFG-COUNT OR WS-CFG-FOUND-SW = 'Y'.
048900 4200-EXIT.
049000     EXIT.
049100*
049200*    ONE COMPARE PER CALL, DRIVEN BY WS-CFG-SUB FROM 4200 ABOVE -
049300*    NOTE THIS MATCHES AGAINST WS-HIST-SUB'S CURRENT ROW, NOT A
049400*    PARAMETER, SINCE THIS PARAGRAPH IS ONLY EVER CALLED FROM
049500*    INSIDE 4100'S HISTORY LOOP.
049600*
049700 4210-SCAN-CONFIG.
049800     IF CM-CFG-TASK-ID (WS-CFG-SUB) =
049900             CM-HIST-TASK-ID (WS-HIST-SUB)
050000         MOVE 'Y' TO WS-CFG-FOUND-SW
050100         MOVE CM-CFG-INTERVAL (WS-CFG-SUB)
050200             TO WS-CFG-INTERVAL-FOUND
050300     ELSE
050400         ADD 1 TO WS-CFG-SUB.
050500 4210-EXIT.
050600     EXIT.
050700*
050800*    E-3/E-4 - TRUE CALENDAR ARITHMETIC VIA THE JULIAN-DAY
050900*    ROUTINES, NOT A FIXED 30-DAY MONTH.
051000*
051100 4300-COMPUTE-PREDICTION.
051200     MOVE CM-HIST-SERVICE-DATE (WS-HIST-SUB) TO WS-SVC-DATE-WORK.
051300     MOVE WS-SVC-YYYY TO WS-CALC-YYYY.
051400     MOVE WS-SVC-MM TO WS-CALC-MM.
051500     MOVE WS-SVC-DD TO WS-CALC-DD.
051600     PERFORM 9100-JULIAN-FROM-YMD THRU 9100-EXIT.
051700     COMPUTE WS-PREDICT-JULIAN =
051800         WS-JULIAN-DAY + WS-CFG-INTERVAL-FOUND.
051900     MOVE WS-PREDICT-JULIAN TO WS-JULIAN-DAY.
052000     PERFORM 9200-YMD-FROM-JULIAN THRU 9200-EXIT.
052100     MOVE WS-CALC-YYYY TO WS-PRED-YYYY-WORK.
052200     MOVE WS-CALC-MM TO WS-PRED-MM-WORK.
052300     MOVE WS-CALC-DD TO WS-PRED-DD-WORK.
052400     COMPUTE WS-PRED-DAYS = WS-PREDICT-JULIAN - WS-RUN-JULIAN.
052500 4300-EXIT.
052600     EXIT.
052700*
052800*    WRITES BOTH PREDOUT AND ITS RPTOUT COUNTERPART FROM THE
052900*    SAME PREDICTION - AN OK ROW CARRIES THE REAL DATE/DAYS, A
053000*    NO-CONFIG ROW CARRIES ZEROS BUT STILL GETS WRITTEN SO THE
053100*    HISTORY RECORD IS ACCOUNTED FOR ON BOTH OUTPUTS.
053200*
053300 4900-WRITE-PREDICTION.
053400     MOVE SPACES TO CMPRD-RECORD.
053500     MOVE CM-HIST-ENTITY-ID (WS-HIST-SUB) TO CMPRD-ENTITY-ID.
053600     MOVE CM-HIST-TASK-ID   (WS-HIST-SUB) TO CMPRD-TASK-ID.
053700     MOVE WS-PRED-DATE-NUM TO CMPRD-PREDICTED-DT.
053800     MOVE WS-PRED-DAYS     TO CMPRD-DAYS-REMAIN.
053900     MOVE WS-PRED-STATUS   TO CMPRD-STATUS.
054000     WRITE CMPRD-RECORD.
054100     MOVE SPACES TO RPT-PRED-DETAIL-LINE.
054200     MOVE CM-HIST-ENTITY-ID (WS-HIST-SUB) TO RPT-PRED-ENTITY.
054300     MOVE CM-HIST-TASK-ID   (WS-HIST-SUB) TO RPT-PRED-TASK.
054400     IF WS-PRED-STATUS = 'OK'
054500         MOVE WS-PRED-YYYY-WORK TO RPT-DATE-YYYY
054600         MOVE '-' TO RPT-DATE-DASH1 RPT-DATE-DASH2
054700         MOVE WS-PRED-MM-WORK TO RPT-DATE-MM
054800         MOVE WS-PRED-DD-WORK TO RPT-DATE-DD
054900         MOVE WS-PRED-DAYS TO RPT-PRED-DAYS
055000     ELSE
055100         MOVE 0 TO RPT-PRED-DAYS.
055200     MOVE WS-PRED-STATUS TO RPT-PRED-STATUS.
055300     WRITE RPT-PRED-REC FROM RPT-PRED-DETAIL-LINE
055400         AFTER ADVANCING 1 LINE.
055500 4900-EXIT.
055600     EXIT.
055700*
055800*    E-2 - GAP SWEEP.  ANY TIME-BASED TASK CONFIGURED FOR A
055900*    PIECE OF EQUIPMENT THAT NEVER SHOWED UP IN LASTSVC GETS
056000*    AN EXPLICIT NO-HISTORY LINE, NOT A SILENT OMISSION.
056100*
056200 5000-PREDICT-MISSING-HISTORY.
056300     MOVE 1 TO WS-CFG-SUB.
056400     PERFORM 5100-SCAN-CONFIG-FOR-GAPS THRU 5100-EXIT
056500         UNTIL WS-CFG-SUB > WS-CFG-COUNT.
056600 5000-EXIT.
056700     EXIT.
056800*
056900*    ONLY TIME-BASED CONFIG ROWS (INTERVAL > 0) GET THE GAP
057000*    CHECK - A METER-BASED ROW HAS NO DUE-DATE PREDICTION TO
057100*    BE MISSING IN THE FIRST PLACE, SAME RULE AS 4100 ABOVE.
057200*
057300 5100-SCAN-CONFIG-FOR-GAPS.
057400     IF CM-CFG-INTERVAL (WS-CFG-SUB) > 0
057500         MOVE 1 TO WS-ENT-SUB
057600         PERFORM 5200-CHECK-ENTITY-GAP THRU 5200-EXIT
057700             UNTIL WS-ENT-SUB > WS-ENT-COUNT.
057800     ADD 1 TO WS-CFG-SUB.
057900 5100-EXIT.
058000     EXIT.
058100*
058200*    ATTEMPT-COUNT ONLY GOES UP WHEN A GAP IS ACTUALLY FOUND -
058300*    AN EQUIPMENT/TASK PAIR THAT DOES HAVE HISTORY WAS ALREADY
058400*    COUNTED AS AN ATTEMPT BACK IN 4100, SO COUNTING IT AGAIN
058500*    HERE WOULD DOUBLE IT.
058600*
058700 5200-CHECK-ENTITY-GAP.
058800     PERFORM 5300-FIND-IN-HISTORY THRU 5300-EXIT.
058900     IF WS-HIST-FOUND-SW = 'N'
059000         ADD 1 TO WS-ATTEMPT-COUNT
059100         ADD 1 TO WS-NOHIST-COUNT
059200         MOVE 'NO-HISTORY' TO WS-PRED-STATUS
059300         PERFORM 5900-WRITE-GAP-PREDICTION THRU 5900-EXIT.
059400     ADD 1 TO WS-ENT-SUB.
059500 5200-EXIT.
059600     EXIT.
059700*
059800*    SCANS THE FULL HISTORY TABLE FOR THIS ENTITY/TASK PAIR -
059900*    UP TO 5000 COMPARES PER CALL IN THE WORST CASE, BUT THE
060000*    GAP SWEEP ONLY RUNS ONCE PER CONFIG/ENTITY COMBINATION SO
060100*    IT HAS NEVER BEEN WORTH TABLE-SORTING FOR A FASTER LOOKUP.
060200*
060300 5300-FIND-IN-HISTORY.
060400     MOVE 'N' TO WS-HIST-FOUND-SW.
060500     MOVE 1 TO WS-HIST-SCAN-SUB.
060600     PERFORM 5310-SCAN-HIST THRU 5310-EXIT
060700         UNTIL WS-HIST-SCAN-SUB > WS-HIST-COUNT
060800             OR WS-HIST-FOUND-SW = 'Y'.
060900 5300-EXIT.
061000     EXIT.
061100*
061200*    MATCH IS ON BOTH ENTITY ID AND TASK ID TOGETHER - A MATCH
061300*    ON EITHER ONE ALONE IS NOT A HIT, THIS EQUIPMENT MAY HAVE
061400*    HISTORY FOR A DIFFERENT TASK OR THIS TASK MAY HAVE HISTORY
061500*    FOR A DIFFERENT PIECE OF EQUIPMENT.
061600*
061700 5310-SCAN-HIST.
061800     IF CM-HIST-ENTITY-ID (WS-HIST-SCAN-SUB) =
061900             CM-ENT-ENTITY-ID (WS-ENT-SUB)
062000         AND CM-HIST-TASK-ID (WS-HIST-SCAN-SUB) =
062100             CM-CFG-TASK-ID (WS-CFG-SUB)
062200             MOVE 'Y' TO WS-HIST-FOUND-SW
062300     ELSE
062400         ADD 1 TO WS-HIST-SCAN-SUB.
062500 5310-EXIT.
062600     EXIT.
062700*
062800*    MIRRORS 4900-WRITE-PREDICTION ABOVE BUT ALWAYS WRITES
062900*    ZEROS FOR DATE/DAYS - THERE IS NO SERVICE HISTORY TO BASE
063000*    A PREDICTION ON, JUST THE FACT THAT ONE IS EXPECTED AND
063100*    NONE HAS EVER BEEN LOGGED.
063200*
063300 5900-WRITE-GAP-PREDICTION.
063400     MOVE SPACES TO CMPRD-RECORD.
063500     MOVE CM-ENT-ENTITY-ID (WS-ENT-SUB) TO CMPRD-ENTITY-ID.
063600     MOVE CM-CFG-TASK-ID   (WS-CFG-SUB) TO CMPRD-TASK-ID.
063700     MOVE 0 TO CMPRD-PREDICTED-DT.
063800     MOVE 0 TO CMPRD-DAYS-REMAIN.
063900     MOVE WS-PRED-STATUS TO CMPRD-STATUS.
064000     WRITE CMPRD-RECORD.
064100     MOVE SPACES TO RPT-PRED-DETAIL-LINE.
064200     MOVE CM-ENT-ENTITY-ID (WS-ENT-SUB) TO RPT-PRED-ENTITY.
064300     MOVE CM-CFG-TASK-ID   (WS-CFG-SUB) TO RPT-PRED-TASK.
064400     MOVE 0 TO RPT-PRED-DAYS.
064500     MOVE WS-PRED-STATUS TO RPT-PRED-STATUS.
064600     WRITE RPT-PRED-REC FROM RPT-PRED-DETAIL-LINE
064700         AFTER ADVANCING 1 LINE.
064800 5900-EXIT.
064900     EXIT.
065000*
065100*    CR-0462 TOTALS LINE - ATTEMPTED SHOULD ALWAYS EQUAL
065200*    OK + NO-CONFIG + NO-HISTORY WHEN OPERATIONS CHECKS THE
065300*    MORNING RUN BOOK AGAINST THIS STEP'S CONSOLE SIGN-OFF.
065400*
065500 8000-PRINT-TOTALS.
065600     MOVE SPACES TO RPT-PRED-TOTAL-LINE.
065700     MOVE 'PREDICTIONS ATTEMPTED:' TO RPT-TOT-LABEL.
065800     MOVE WS-ATTEMPT-COUNT TO RPT-TOT-COUNT.
065900     WRITE RPT-PRED-REC FROM RPT-PRED-TOTAL-LINE
066000         AFTER ADVANCING 2 LINES.
066100     MOVE SPACES TO RPT-PRED-TOTAL-LINE.
066200     MOVE 'OK:' TO RPT-TOT-LABEL.
066300     MOVE WS-OK-COUNT TO RPT-TOT-COUNT.
066400     WRITE RPT-PRED-REC FROM RPT-PRED-TOTAL-LINE
066500         AFTER ADVANCING 1 LINE.
066600     MOVE SPACES TO RPT-PRED-TOTAL-LINE.
066700     MOVE 'NO-CONFIG:' TO RPT-TOT-LABEL.
066800     MOVE WS-NOCFG-COUNT TO RPT-TOT-COUNT.
066900     WRITE RPT-PRED-REC FROM RPT-PRED-TOTAL-LINE
067000         AFTER ADVANCING 1 LINE.
067100     MOVE SPACES TO RPT-PRED-TOTAL-LINE.
067200     MOVE 'NO-HISTORY:' TO RPT-TOT-LABEL.
067300     MOVE WS-NOHIST-COUNT TO RPT-TOT-COUNT.
067400     WRITE RPT-PRED-REC FROM RPT-PRED-TOTAL-LINE
067500         AFTER ADVANCING 1 LINE.
067600     CLOSE PREDOUT-FILE.
067700     CLOSE RPTOUT-FILE.
067800 8000-EXIT.
067900     EXIT.
068000*
068100*    JULIAN-DAY-NUMBER FROM A CALENDAR DATE - FLIEGEL/VAN
068200*    FLANDERN INTEGER METHOD.  WS-CALC-YYYY/MM/DD IN, WS-
068300*    JULIAN-DAY OUT.
068400*
068500 9100-JULIAN-FROM-YMD.
068600     COMPUTE WS-CALC-A = (14 - WS-CALC-MM) / 12.
068700     COMPUTE WS-CALC-Y = WS-CALC-YYYY + 4800 - WS-CALC-A.
068800     COMPUTE WS-CALC-M = WS-CALC-MM + (12 * WS-CALC-A) - 3.
068900     COMPUTE WS-JULIAN-DAY =
069000         WS-CALC-DD
069100         + (((153 * WS-CALC-M) + 2) / 5)
069200         + (365 * WS-CALC-Y)
069300         + (WS-CALC-Y / 4)
069400         - (WS-CALC-Y / 100)
069500         + (WS-CALC-Y / 400)
069600         - 32045.
069700 9100-EXIT.
069800     EXIT.
069900*
070000*    CALENDAR DATE FROM A JULIAN-DAY-NUMBER - THE INVERSE OF
070100*    9100 ABOVE.  WS-JULIAN-DAY IN, WS-CALC-YYYY/MM/DD OUT.
070200*
070300 9200-YMD-FROM-JULIAN.
070400     COMPUTE WS-CALC-L = WS-JULIAN-DAY + 68569.
070500     COMPUTE WS-CALC-N = (4 * WS-CALC-L) / 146097.
070600     COMPUTE WS-CALC-L =
070700         WS-CALC-L - ((146097 * WS-CALC-N + 3) / 4).
070800     COMPUTE WS-CALC-YY = (4000 * (WS-CALC-L + 1)) / 1461001.
070900     COMPUTE WS-CALC-L =
071000         WS-CALC-L - ((1461 * WS-CALC-YY) / 4) + 31.
071100     COMPUTE WS-CALC-MM2 = (80 * WS-CALC-L) / 2447.
071200     COMPUTE WS-CALC-DD2 =
071300         WS-CALC-L - ((2447 * WS-CALC-MM2) / 80).
071400     COMPUTE WS-CALC-L = WS-CALC-MM2 / 11.
071500     COMPUTE WS-CALC-MM2 =
071600         WS-CALC-MM2 + 2 - (12 * WS-CALC-L).
071700     COMPUTE WS-CALC-YY =
071800         (100 * (WS-CALC-N - 49)) + WS-CALC-YY + WS-CALC-L.
071900     MOVE WS-CALC-YY TO WS-CALC-YYYY.
072000     MOVE WS-CALC-MM2 TO WS-CALC-MM.
072100     MOVE WS-CALC-DD2 TO WS-CALC-DD.
072200 9200-EXIT.
072300     EXIT.
072400*
072500*    CONSOLE SIGN-OFF - ATTEMPTED AND OK COUNTS ONLY, SAME TWO
072600*    FIGURES THE OPERATOR CAN ALSO FIND ON THE 8000-PRINT-TOTALS
072700*    REPORT IN MORE DETAIL.
072800*
072900 9999-END-RTN.
073000     DISPLAY 'CM4000 COMPLETE - ATTEMPTED ' UPON CRT AT 2301.
073100     DISPLAY WS-ATTEMPT-COUNT UPON CRT AT 2330.
073200     DISPLAY 'OK ' UPON CRT AT 2401.
073300     DISPLAY WS-OK-COUNT UPON CRT AT 2404.
073400 9999-EXIT.
073500     EXIT.
