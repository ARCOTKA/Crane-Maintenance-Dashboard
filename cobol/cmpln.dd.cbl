000100****************************************************************
000200*  CMPLN-RECORD                                                *
000300*  MAINTENANCE PLAN IMPORT RECORD - PLANIN / VALIDOUT / DUPOUT *
000400*  104 BYTES, FIXED, LINE SEQUENTIAL.  ONE RECORD PER PLANNED  *
000500*  MAINTENANCE WINDOW SUBMITTED BY THE FLEET OFFICE.  THE SAME *
000600*  LAYOUT CARRIES THE RECORD THROUGH EDIT, ONTO VALIDOUT WHEN  *
000700*  IT PASSES AND ONTO DUPOUT WHEN IT MATCHES SOMETHING ALREADY *
000800*  ON FILE.                                                    *
000900*                                                              *
001000*  RECORD IS FULL - NO EXPANSION ROOM, WIDTH FIXED BY FILE     *
001100*  LAYOUT.                                                     *
001200****************************************************************
001300 01  CMPLN-RECORD.
001400     05  CMPLN-FLEET-ID           PIC X(10).
001500     05  CMPLN-START-DT           PIC X(12).
001600     05  CMPLN-START-DT-R REDEFINES CMPLN-START-DT.
001700         10  CMPLN-START-YYYY     PIC X(4).
001800         10  CMPLN-START-MM       PIC X(2).
001900         10  CMPLN-START-DD       PIC X(2).
002000         10  CMPLN-START-HH       PIC X(2).
002100         10  CMPLN-START-MI       PIC X(2).
002200     05  CMPLN-END-DT             PIC X(12).
002300     05  CMPLN-END-DT-R REDEFINES CMPLN-END-DT.
002400         10  CMPLN-END-YYYY       PIC X(4).
002500         10  CMPLN-END-MM         PIC X(2).
002600         10  CMPLN-END-DD         PIC X(2).
002700         10  CMPLN-END-HH         PIC X(2).
002800         10  CMPLN-END-MI         PIC X(2).
002900     05  CMPLN-SERVICE-TYPE       PIC X(10).
003000     05  CMPLN-TASK-DESC          PIC X(30).
003100     05  CMPLN-NOTES              PIC X(30).
