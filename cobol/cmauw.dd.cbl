000100****************************************************************
000200*  CMAUW-RECORD                                                *
000300*  AUTHORIZATION HAND-OFF RECORD - AUTHWK WORK FILE            *
000400*  30 BYTES, FIXED, LINE SEQUENTIAL.  WRITTEN BY CM1000 AFTER  *
000500*  THE PASSWORD CHECK, READ BY CM3000 BEFORE THE WINDOW POST   *
000600*  SO THE TWO STEPS CAN RUN AS SEPARATE JCL STEPS THE WAY      *
000700*  THIS SHOP RUNS ITS NIGHTLY CYCLE.                           *
000800****************************************************************
000900 01  CMAUW-RECORD.
001000     05  CMAUW-AUTH-FLAG          PIC X(1).
001100         88  CMAUW-AUTH-OK             VALUE 'Y'.
001200         88  CMAUW-AUTH-FAILED         VALUE 'N'.
001300     05  CMAUW-USERNAME           PIC X(20).
001400     05  FILLER                   PIC X(9).
