000100****************************************************************
000200*  CMPRM-RECORD                                                *
000300*  NIGHTLY RUN-PARAMETER CARD - RUNPARM FILE                   *
000400*  80 BYTES, FIXED, LINE SEQUENTIAL.  ONE RECORD PER RUN.      *
000500*  CARRIES THE BUSINESS RUN DATE AND THE ADMINISTRATOR         *
000600*  PASSWORD CM1000 CHECKS AGAINST THE USERS FILE.              *
000700****************************************************************
000800 01  CMPRM-RECORD.
000900     05  CMPRM-RUN-DATE           PIC 9(8).
001000     05  CMPRM-RUN-DATE-R REDEFINES CMPRM-RUN-DATE.
001100         10  CMPRM-RUN-YYYY       PIC 9(4).
001200         10  CMPRM-RUN-MM         PIC 9(2).
001300         10  CMPRM-RUN-DD         PIC 9(2).
001400     05  CMPRM-PASSWORD           PIC X(20).
001500     05  FILLER                   PIC X(52).
