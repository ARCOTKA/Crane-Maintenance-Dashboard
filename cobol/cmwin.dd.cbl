000100****************************************************************
000200*  CMWIN-RECORD                                                *
000300*  MAINTENANCE WINDOW MASTER RECORD - WINMAST / WINOUT FILES   *
000400*  114 BYTES, FIXED, LINE SEQUENTIAL.  ONE RECORD PER POSTED   *
000500*  MAINTENANCE WINDOW.  WINMAST IS THE STANDING MASTER READ AT *
000600*  THE START OF THE IMPORT STEP FOR DUPLICATE CHECKING;        *
000700*  WINOUT IS THE SAME LAYOUT WRITTEN BY THE POST STEP.         *
000800*                                                              *
000900*  RECORD IS FULL - NO EXPANSION ROOM, WIDTH FIXED BY FILE     *
001000*  LAYOUT.                                                     *
001100****************************************************************
001200 01  CMWIN-RECORD.
001300     05  CMWIN-ENTITY-ID          PIC X(10).
001400     05  CMWIN-ENTITY-TYPE        PIC X(10).
001500     05  CMWIN-FROM-DT            PIC 9(12).
001600     05  CMWIN-FROM-DT-R REDEFINES CMWIN-FROM-DT.
001700         10  CMWIN-FROM-YYYY      PIC 9(4).
001800         10  CMWIN-FROM-MM        PIC 9(2).
001900         10  CMWIN-FROM-DD        PIC 9(2).
002000         10  CMWIN-FROM-HH        PIC 9(2).
002100         10  CMWIN-FROM-MI        PIC 9(2).
002200     05  CMWIN-TO-DT              PIC 9(12).
002300     05  CMWIN-TO-DT-R REDEFINES CMWIN-TO-DT.
002400         10  CMWIN-TO-YYYY        PIC 9(4).
002500         10  CMWIN-TO-MM          PIC 9(2).
002600         10  CMWIN-TO-DD          PIC 9(2).
002700         10  CMWIN-TO-HH          PIC 9(2).
002800         10  CMWIN-TO-MI          PIC 9(2).
002900     05  CMWIN-SERVICE-TYPE       PIC X(10).
003000     05  CMWIN-TASK-DESC          PIC X(30).
003100     05  CMWIN-NOTES              PIC X(30).
