000100****************************************************************
000200*  CMLSV-RECORD                                                *
000300*  LAST-SERVICE-PERFORMED RECORD - LASTSVC FILE                *
000400*  57 BYTES, FIXED, LINE SEQUENTIAL.  ONE RECORD PER ENTITY/   *
000500*  TASK COMBINATION FOR WHICH SERVICE HISTORY EXISTS.  LOADED  *
000600*  INTO THE CM-HISTORY-TABLE WORKING-STORAGE TABLE BY CM4000.  *
000700*                                                              *
000800*  RECORD IS FULL - NO EXPANSION ROOM, WIDTH FIXED BY FILE     *
000900*  LAYOUT.                                                     *
001000****************************************************************
001100 01  CMLSV-RECORD.
001200     05  CMLSV-ENTITY-ID          PIC X(10).
001300     05  CMLSV-ENTITY-TYPE        PIC X(10).
001400     05  CMLSV-TASK-ID            PIC X(20).
001500     05  CMLSV-SERVICE-DATE       PIC 9(8).
001600     05  CMLSV-SERVICE-DATE-R REDEFINES CMLSV-SERVICE-DATE.
001700         10  CMLSV-SVC-YYYY       PIC 9(4).
001800         10  CMLSV-SVC-MM         PIC 9(2).
001900         10  CMLSV-SVC-DD         PIC 9(2).
002000     05  CMLSV-AT-VALUE           PIC 9(9).
